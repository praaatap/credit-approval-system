000010*================================================================         
000020*LNREQREC.CPY                                                             
000030*MABUHAY LENDING CORPORATION -- DATA PROCESSING DEPT                      
000040*LOAN REQUEST TRANSACTION LAYOUT (REQIN) -- READ BY MLC03                 
000050*RQ-TYPE 'E' = ELIGIBILITY CHECK ONLY, 'C' = CREATE THE LOAN              
000060*================================================================         
000070*CHANGE LOG                                                               
000080*   DATE       BY   REQ NO   DESCRIPTION                                  
000090*   ---------  ---  -------  ------------------------------               
000100*   05/21/85   RDC  DP-0102  ORIGINAL LAYOUT                              
000110*================================================================         
000120 01  LOAN-REQUEST-RECORD.                                                 
000130     05  RQ-TYPE                 PIC X(01).                               
000140         88  RQ-ELIGIBILITY-ONLY     VALUE 'E'.                           
000150         88  RQ-CREATE-LOAN          VALUE 'C'.                           
000160     05  RQ-CUST-ID              PIC 9(07).                               
000170     05  RQ-AMOUNT               PIC 9(13)V99.                            
000180     05  RQ-RATE                 PIC 9(03)V99.                            
000190     05  RQ-TENURE               PIC 9(03).                               
000200     05  FILLER                  PIC X(09).                               
