000010*================================================================         
000020*MLC04                                                                    
000030        IDENTIFICATION DIVISION.                                          
000040        PROGRAM-ID.    MLC04.                                             
000050        AUTHOR.        R D CRUZ.                                          
000060        INSTALLATION.  MABUHAY LENDING CORPORATION, MAKATI CITY.          
000070        DATE-WRITTEN.  01/12/87.                                          
000080        DATE-COMPILED.                                                    
000090        SECURITY.      UNCLASSIFIED - DATA PROCESSING DEPT ONLY.          
000100*================================================================         
000110*MLC04 -- LOAN AND CUSTOMER INQUIRY LISTINGS                              
000120*READ-ONLY AGAINST THE CUSTOMER AND LOAN MASTERS - NEITHER FILE           
000130*IS REWRITTEN.  PRINTS TWO SECTIONS: A LOAN-DETAIL LISTING (ONE           
000140*LINE PER LOAN ON FILE, WITH THE OWNING CUSTOMER'S NAME, PHONE            
000150*AND AGE), AND A PER-CUSTOMER LOAN LISTING SHOWING EACH LOAN'S            
000160*REPAYMENTS LEFT AND A CUSTOMER SUBTOTAL OF OUTSTANDING EMI.              
000170*================================================================         
000180*CHANGE LOG                                                               
000190*   DATE       BY   REQ NO   DESCRIPTION                                  
000200*   ---------  ---  -------  ------------------------------               
000210*   01/12/87   RDC  DP-0148  ORIGINAL PROGRAM - LOAN-DETAIL               
000220*                            SECTION ONLY                                 
000230*   11/02/87   RDC  DP-0142  ADDED THE PER-CUSTOMER LISTING               
000240*                            SECTION AND THE EMI SUBTOTAL LINE            
000250*   09/14/98   JGT  DP-0299  RUN DATE NOW WINDOWED (YY < 50 IS            
000260*                            20XX, ELSE 19XX) AHEAD OF THE Y2K            
000270*                            CUTOVER - FORMERLY ASSUMED 19XX              
000280*   02/08/99   JGT  DP-0301  Y2K REVIEW - NO CHANGE, DATES ARE            
000290*                            ALREADY FULL CCYYMMDD ON FILE                
000300*   11/14/01   JGT  DP-0358  LOAN-DETAIL AND PER-CUSTOMER NAME            
000310*                            FIELDS WIDENED TO 41 BYTES - A 20-           
000320*                            BYTE FIRST NAME PLUS A ONE-BYTE              
000330*                            SEPARATOR PLUS A 20-BYTE LAST NAME           
000340*                            NEEDS 41 BYTES TO PRINT IN FULL              
000350*                            WITHOUT TRUNCATION WHEN BOTH NAME            
000360*                            FIELDS ARE COMPLETELY FILLED                 
000370*   02/06/02   JGT  DP-0359  CUSTOMER-LISTING SUBTOTAL LABEL WAS          
000380*                            RUNNING INTO THE AMOUNT COLUMN FOR           
000390*                            A FEW LONG-NAMED CUSTOMERS - LABEL           
000400*                            FIELD MOVED LEFT AND WIDENED, NO             
000410*                            CHANGE TO THE AMOUNT COLUMN ITSELF           
000420*   08/19/03   MRS  DP-0360  LOAN-DETAIL LINE HEADER NOW SKIPS            
000430*                            TO A NEW PAGE (C01) INSTEAD OF               
000440*                            RUNNING ON FROM WHATEVER FORM                
000450*                            POSITION THE PRIOR JOB LEFT PRTOUT           
000460*                            AT - OPERATIONS ASKED FOR THIS SO            
000470*                            THE TWO LISTINGS ALWAYS START CLEAN          
000480*================================================================         
000490*                                                                         
000500        ENVIRONMENT DIVISION.                                             
000510        CONFIGURATION SECTION.                                            
000520*C01 SKIPS PRTOUT TO THE TOP OF THE NEXT PAGE - USED BY BOTH              
000530*2000-LOAN-DETAIL-RTN (LOAN-DETAIL TITLE) AND 3000-CUST-                  
000540*LISTING-RTN (CUSTOMER-LISTING TITLE) SO EACH REPORT STARTS               
000550*ITS OWN PAGE INSTEAD OF RUNNING TOGETHER ON THE SAME FORM.               
000560        SPECIAL-NAMES.                                                    
000570            C01 IS TOP-OF-FORM.                                           
000580        INPUT-OUTPUT SECTION.                                             
000590        FILE-CONTROL.                                                     
000600*CUSTOMER MASTER - READ ONLY, NEVER REWRITTEN BY THIS PROGRAM.            
000610            SELECT CUSTFILE ASSIGN TO CUSTFILE                            
000620                ORGANIZATION IS SEQUENTIAL.                               
000630*LOAN MASTER - READ ONLY, SAME AS ABOVE.                                  
000640            SELECT LOANFILE ASSIGN TO LOANFILE                            
000650                ORGANIZATION IS SEQUENTIAL.                               
000660*PRINTER FILE - THE TWO INQUIRY LISTINGS SHARE ONE PRTOUT.                
000670            SELECT PRTOUT ASSIGN TO PRTOUT                                
000680                ORGANIZATION IS SEQUENTIAL.                               
000690*                                                                         
000700        DATA DIVISION.                                                    
000710        FILE SECTION.                                                     
000720*BOTH MASTERS ARE INPUT ONLY - THIS PROGRAM NEVER REWRITES THEM.          
000730*SAME COPYBOOKS AND REPLACING PREFIXES MLC01-MLC03 USE, SO THE            
000740*FIELD NAMES LINE UP ACROSS THE WHOLE SYSTEM.                             
000750        FD  CUSTFILE                                                      
000760            LABEL RECORD IS STANDARD                                      
000770            VALUE OF FILE-ID IS "CUSTFILE".                               
000780            COPY CUSTREC REPLACING ==CUSTOMER-RECORD==                    
000790                BY ==CM-CUSTOMER-RECORD== ==CU-== BY ==CM-==.             
000800        FD  LOANFILE                                                      
000810            LABEL RECORD IS STANDARD                                      
000820            VALUE OF FILE-ID IS "LOANFILE".                               
000830            COPY LOANREC REPLACING ==LOAN-RECORD==                        
000840                BY ==LM-LOAN-RECORD== ==LN-== BY ==LM-==.                 
000850*132-BYTE PRINT LINE, STANDARD FOR THIS SHOP'S CARRIAGE-                  
000860*CONTROL LISTINGS - ONE BYTE WIDER THAN THE 131 BYTES OF                  
000870*PRINTABLE DATA MOVED IN FROM WS-PRINT-LINE.                              
000880        FD  PRTOUT                                                        
000890            LABEL RECORD OMITTED                                          
000900            RECORD CONTAINS 132 CHARACTERS.                               
000910        01  PRTOUT-REC.                                                   
000920            05  PRTOUT-REC-DATA      PIC X(131).                          
000930            05  FILLER               PIC X(01).                           
000940*                                                                         
000950        WORKING-STORAGE SECTION.                                          
000960*----------------------------------------------------------               
000970*CUSTOMER AND LOAN WORK TABLES (SAME SHAPE AS MLC01-MLC03) -              
000980*BOTH MASTERS ARE READ ENTIRELY INTO MEMORY SO THE LOAN-DETAIL            
000990*SECTION CAN BINARY-SEARCH THE CUSTOMER TABLE FOR EACH LOAN'S             
001000*OWNER WITHOUT RE-READING CUSTFILE FROM THE TOP EVERY TIME.               
001010*----------------------------------------------------------               
001020        01  WS-CUST-TABLE.                                                
001030            05  WS-CUST-ENTRY OCCURS 500 TIMES                            
001040                    ASCENDING KEY IS CT-CUST-ID                           
001050                    INDEXED BY CT-IDX.                                    
001060*KEY FIELD - BINARY-SEARCHED BY 2020-FIND-OWNER-RTN.                      
001070                10  CT-CUST-ID       PIC 9(07).                           
001080*NAME - PRINTED SIDE BY SIDE ON THE LOAN-DETAIL AND BANNER                
001090*LINES VIA THE STRING STATEMENT IN 2010 AND 3010.                         
001100                10  CT-FNAME         PIC X(20).                           
001110                10  CT-LNAME         PIC X(20).                           
001120*AGE - LOAN-DETAIL LINE ONLY, NOT USED IN ANY CALCULATION.                
001130                10  CT-AGE           PIC 9(03).                           
001140*PHONE - LOAN-DETAIL LINE ONLY.                                           
001150                10  CT-PHONE         PIC 9(12).                           
001160*SALARY/LIMIT ARE CARRIED BUT NOT PRINTED BY THIS PROGRAM -               
001170*THEY RIDE ALONG BECAUSE MLC04 READS THE WHOLE CUSTOMER                   
001180*RECORD VIA THE SAME COPYBOOK MLC01-MLC03 USE.                            
001190                10  CT-SALARY        PIC 9(13)V99.                        
001200                10  CT-LIMIT         PIC 9(13)V99.                        
001210*DEBT - ALSO CARRIED BUT NOT PRINTED HERE.                                
001220                10  CT-DEBT          PIC 9(13)V99.                        
001230            05  FILLER                   PIC X(01).                       
001240*HIGH-WATER MARK FOR WS-CUST-ENTRY - ALSO THE UPPER LIMIT ON              
001250*EVERY VARYING/SEARCH ALL THAT WALKS THE CUSTOMER TABLE.                  
001260        77  WS-CUST-COUNT            PIC 9(5) COMP VALUE ZERO.            
001270        01  WS-LOAN-TABLE.                                                
001280            05  WS-LOAN-ENTRY OCCURS 1000 TIMES                           
001290                    ASCENDING KEY IS LT-LOAN-ID                           
001300                    INDEXED BY LT-IDX.                                    
001310*KEY FIELD - LOAN-DETAIL LINE, PRINTED FIRST COLUMN.                      
001320                10  LT-LOAN-ID       PIC 9(07).                           
001330*FOREIGN KEY BACK TO CT-CUST-ID - MATCHED BY 2020 AND 3020.               
001340                10  LT-CUST-ID       PIC 9(07).                           
001350*PRINCIPAL - PRINTED ON BOTH LISTINGS.                                    
001360                10  LT-AMOUNT        PIC 9(13)V99.                        
001370*TENURE - PRINTED ON THE LOAN-DETAIL LINE AND USED AS THE                 
001380*CAP IN 3030'S REPAYMENTS-LEFT CALCULATION.                               
001390                10  LT-TENURE        PIC 9(03).                           
001400*RATE AND EMI - BOTH ALREADY THE BOOKED (POST-CORRECTION)                 
001410*FIGURES AS OF WHEN MLC03 WROTE THE LOAN RECORD.                          
001420                10  LT-RATE          PIC 9(03)V99.                        
001430                10  LT-EMI           PIC 9(13)V99.                        
001440*EMIS-OK IS CARRIED BUT NOT PRINTED - THAT COLUMN BELONGS                 
001450*TO MLC03'S CREDIT-SCORE PARAGRAPHS, NOT TO THIS PROGRAM.                 
001460                10  LT-EMIS-OK       PIC 9(03).                           
001470*START-DT IS THE ONLY DATE FIELD 3030-CALC-REPAY-RTN NEEDS -              
001480*REPAYMENTS LEFT IS COUNTED FORWARD FROM START, NOT BACKWARD              
001490*FROM END, SO LT-END-DT IS NOT READ BY THIS PROGRAM AT ALL.               
001500                10  LT-START-DT      PIC 9(08).                           
001510                10  LT-END-DT        PIC 9(08).                           
001520            05  FILLER                   PIC X(01).                       
001530*HIGH-WATER MARK FOR WS-LOAN-ENTRY - SAME ROLE AS WS-CUST-                
001540*COUNT ABOVE, BUT FOR THE LOAN TABLE.                                     
001550        77  WS-LOAN-COUNT            PIC 9(5) COMP VALUE ZERO.            
001560*----------------------------------------------------------               
001570*CONTROL SWITCHES - WS-FOUND-SW IS SET BY 2020-FIND-OWNER-RTN             
001580*AND TESTED BY 2010-DETAIL-LINE-RTN; THE OTHER TWO ARE THE                
001590*USUAL LOAD-TIME EOF FLAGS FOR THE TWO MASTER FILES.                      
001600*----------------------------------------------------------               
001610        01  WS-SWITCHES.                                                  
001620            05  WS-OLDCUST-SW        PIC X(01) VALUE 'N'.                 
001630                88  WS-OLDCUST-EOF       VALUE 'Y'.                       
001640            05  WS-OLDLOAN-SW        PIC X(01) VALUE 'N'.                 
001650                88  WS-OLDLOAN-EOF       VALUE 'Y'.                       
001660            05  WS-FOUND-SW          PIC X(01) VALUE 'N'.                 
001670                88  WS-FOUND-YES         VALUE 'Y'.                       
001680            05  FILLER               PIC X(01).                           
001690*----------------------------------------------------------               
001700*PROCESSING-DATE WORK AREAS - SAME WINDOWING TECHNIQUE AS                 
001710*MLC03 (REQUEST DP-0299).                                                 
001720*----------------------------------------------------------               
001730*RAW 6-BYTE FORM AS RETURNED BY ACCEPT FROM DATE.                         
001740        01  WS-RUN-DATE-6            PIC 9(06).                           
001750*YY/MM/DD BROKEN OUT SO 0100-INIT-DATE-RTN CAN WINDOW THE                 
001760*2-DIGIT YEAR INTO A 4-DIGIT CENTURY WITHOUT UNSTRING.                    
001770        01  WS-RUN-DATE-GRP REDEFINES WS-RUN-DATE-6.                      
001780            05  WS-RUN-YY            PIC 9(02).                           
001790            05  WS-RUN-MM            PIC 9(02).                           
001800            05  WS-RUN-DD            PIC 9(02).                           
001810*HOLDS 19 OR 20 ONCE 0100 HAS DECIDED THE CENTURY - SAME                  
001820*50/49 WINDOWING RULE THE REST OF THE SYSTEM USES.                        
001830        77  WS-CENTURY               PIC 9(02) COMP VALUE ZERO.           
001840*FULL 8-BYTE CCYYMMDD PROCESSING DATE, BUILT BY 0100 FOR ANY              
001850*PARAGRAPH THAT NEEDS TODAY'S DATE IN COMPARABLE FORM.                    
001860        01  WS-PROC-DATE-NUM         PIC 9(08).                           
001870        01  WS-PROC-DATE-GRP REDEFINES WS-PROC-DATE-NUM.                  
001880            05  WS-PROC-CCYY-G       PIC 9(04).                           
001890            05  WS-PROC-MM-G         PIC 9(02).                           
001900            05  WS-PROC-DD-G         PIC 9(02).                           
001910*WORK COPY OF A LOAN'S LT-START-DT, BROKEN INTO CCYY/MM/DD BY             
001920*3060-REPAY-LEFT-RTN SO THE MONTH COUNT CAN BE DONE BY PLAIN              
001930*SUBTRACTION INSTEAD OF A DATE-ARITHMETIC INTRINSIC.                      
001940        01  WS-START-DATE-NUM        PIC 9(08).                           
001950        01  WS-START-DATE-GRP REDEFINES WS-START-DATE-NUM.                
001960            05  WS-START-CCYY-G      PIC 9(04).                           
001970            05  WS-START-MM-G        PIC 9(02).                           
001980            05  WS-START-DD-G        PIC 9(02).                           
001990*----------------------------------------------------------               
002000*REPAYMENTS-LEFT WORK AREA (PARAGRAPH 3060)                               
002010*----------------------------------------------------------               
002020        77  WS-MONTHS-ELAPSED        PIC S9(5) COMP VALUE ZERO.           
002030        77  WS-REPAY-LEFT            PIC 9(03) COMP VALUE ZERO.           
002040*CUSTOMER SUBTOTAL OF OUTSTANDING EMI - KEPT ZONED LIKE THE               
002050*MASTER-FILE MONEY FIELD IT IS SUMMED FROM.                               
002060        77  WS-CUST-EMI-SUBTOT       PIC 9(15)V99 VALUE ZERO.             
002070*----------------------------------------------------------               
002080*REPORT PRINT AREAS - SIX ALTERNATE VIEWS OF ONE LINE                     
002090*----------------------------------------------------------               
002100*BASE 132-BYTE LAYOUT - ALL SIX ALTERNATE VIEWS BELOW REDEFINE            
002110*THIS ONE AREA, SO ONLY ONE MOVE-SPACES IS NEEDED TO CLEAR                
002120*WHICHEVER VIEW A PARAGRAPH IS ABOUT TO BUILD.                            
002130        01  WS-PRINT-LINE.                                                
002140            05  WS-PL-DATA           PIC X(131).                          
002150            05  FILLER               PIC X(01).                           
002160*TITLE LINE - USED BY BOTH SECTION HEADERS, LEFT-JUSTIFIED IN             
002170*THE FIRST 60 BYTES WITH THE REST OF THE LINE BLANK.                      
002180        01  WS-HDR-LINE REDEFINES WS-PRINT-LINE.                          
002190            05  WS-HDR-TITLE         PIC X(60).                           
002200            05  FILLER               PIC X(72).                           
002210*LOAN-DETAIL LINE - ONE PER LOAN.  COLUMN ORDER MATCHES THE               
002220*MASTER RECORD KEY-THEN-OWNER-THEN-TERMS ORDERING THE SHOP                
002230*USES ON EVERY LOAN REPORT.                                               
002240        01  WS-DETAIL-LINE REDEFINES WS-PRINT-LINE.                       
002250*LOAN-ID FIRST - THIS IS THE DETAIL LINE'S PRIMARY KEY.                   
002260            05  WS-DL-LOAN-ID        PIC 9(07).                           
002270            05  FILLER               PIC X(02).                           
002280*OWNER'S CUSTOMER-ID PRINTS EVEN WHEN THE NAME LOOKUP FAILS.              
002290            05  WS-DL-CUST-ID        PIC 9(07).                           
002300            05  FILLER               PIC X(02).                           
002310*41 BYTES PER DP-0358 - SEE THE CHANGE LOG ABOVE.                         
002320            05  WS-DL-NAME           PIC X(41).                           
002330            05  FILLER               PIC X(02).                           
002340            05  WS-DL-PHONE          PIC 9(12).                           
002350            05  FILLER               PIC X(02).                           
002360            05  WS-DL-AGE            PIC ZZ9.                             
002370            05  FILLER               PIC X(02).                           
002380*PRINCIPAL, RATE AND EMI ARE ALL EDITED WITH SUPPRESSED                   
002390*LEADING ZEROS SO A SMALL LOAN DOES NOT PRINT A ROW OF ZEROS.             
002400            05  WS-DL-PRIN           PIC Z(10)9.99.                       
002410            05  FILLER               PIC X(02).                           
002420            05  WS-DL-RATE           PIC ZZ9.99.                          
002430            05  FILLER               PIC X(02).                           
002440            05  WS-DL-EMI            PIC Z(10)9.99.                       
002450            05  FILLER               PIC X(02).                           
002460*TENURE IS THE LAST COLUMN - NOTHING FOLLOWS IT ON THE LINE.              
002470            05  WS-DL-TENURE         PIC ZZ9.                             
002480*BANNER LINE - LABEL, CUSTOMER-ID AND NAME ONLY, NO MONEY.                
002490        01  WS-BANNER-LINE REDEFINES WS-PRINT-LINE.                       
002500            05  WS-BN-LABEL          PIC X(14).                           
002510            05  WS-BN-CUST-ID        PIC 9(07).                           
002520            05  FILLER               PIC X(02).                           
002530*SAME 41-BYTE WIDTH AS WS-DL-NAME, SAME DP-0358 REASON.                   
002540            05  WS-BN-NAME           PIC X(41).                           
002550            05  FILLER               PIC X(68).                           
002560*PER-CUSTOMER LOAN LINE - INDENTED FOUR SPACES UNDER THE                  
002570*BANNER LINE SO THE LISTING READS AS A NESTED BREAKDOWN.                  
002580*NO CUSTOMER-ID COLUMN HERE - THE BANNER ALREADY GAVE IT.                 
002590        01  WS-LISTING-LINE REDEFINES WS-PRINT-LINE.                      
002600*FOUR-SPACE INDENT FILLER - NO DATA, JUST LAYOUT.                         
002610            05  FILLER               PIC X(04).                           
002620            05  WS-LL-LOAN-ID        PIC 9(07).                           
002630            05  FILLER               PIC X(02).                           
002640            05  WS-LL-PRIN           PIC Z(10)9.99.                       
002650            05  FILLER               PIC X(02).                           
002660            05  WS-LL-RATE           PIC ZZ9.99.                          
002670            05  FILLER               PIC X(02).                           
002680            05  WS-LL-EMI            PIC Z(10)9.99.                       
002690            05  FILLER               PIC X(02).                           
002700*LAST COLUMN - COMES STRAIGHT FROM 3030-CALC-REPAY-RTN.                   
002710            05  WS-LL-REPAY-LEFT     PIC ZZ9.                             
002720*CUSTOMER SUBTOTAL LINE - SAME FOUR-SPACE INDENT AS THE LOAN              
002730*LINES ABOVE IT SO THE THREE-PART CUSTOMER SECTION (BANNER,               
002740*LOANS, SUBTOTAL) READS AS ONE VISUAL BLOCK ON THE REPORT.                
002750        01  WS-SUBTOT-LINE REDEFINES WS-PRINT-LINE.                       
002760            05  FILLER               PIC X(04).                           
002770            05  WS-ST-LABEL          PIC X(28).                           
002780            05  WS-ST-EMI-TOT        PIC Z(12)9.99.                       
002790*                                                                         
002800        PROCEDURE DIVISION.                                               
002810*----------------------------------------------------------               
002820*0000 - MAIN LINE.  BOTH MASTERS ARE LOADED BEFORE PRTOUT IS              
002830*EVEN OPENED SINCE THE LOAN-DETAIL SECTION NEEDS THE WHOLE                
002840*CUSTOMER TABLE IN MEMORY TO SATISFY ITS OWNER LOOKUPS - IF               
002850*PRTOUT OPENED FIRST AND THE LOAD FAILED PARTWAY THROUGH, THE             
002860*REPORT WOULD COME OUT WITH A TITLE LINE AND NOTHING ELSE.                
002870*----------------------------------------------------------               
002880        0000-MAIN-RTN.                                                    
002890            PERFORM 0100-INIT-DATE-RTN THRU 0100-EXIT.                    
002900            PERFORM 1000-LOAD-CUST-RTN THRU 1000-EXIT.                    
002910            PERFORM 1500-LOAD-LOAN-RTN THRU 1500-EXIT.                    
002920            OPEN OUTPUT PRTOUT.                                           
002930            PERFORM 2000-LOAN-DETAIL-RTN THRU 2000-EXIT.                  
002940            PERFORM 3000-CUST-LISTING-RTN THRU 3000-EXIT.                 
002950            CLOSE PRTOUT.                                                 
002960            STOP RUN.                                                     
002970*                                                                         
002980*----------------------------------------------------------               
002990*0100 - WINDOW THE RUN DATE TO A FULL CENTURY (DP-0299)                   
003000*----------------------------------------------------------               
003010        0100-INIT-DATE-RTN.                                               
003020*SYSTEM DATE COMES BACK YYMMDD, TWO-DIGIT YEAR ONLY.                      
003030            ACCEPT WS-RUN-DATE-6 FROM DATE.                               
003040*WINDOW RULE (DP-0299) - A TWO-DIGIT YEAR UNDER 50 IS TAKEN               
003050*AS 20XX, 50 AND UP IS TAKEN AS 19XX.                                     
003060            IF WS-RUN-YY < 50                                             
003070                MOVE 20 TO WS-CENTURY                                     
003080            ELSE                                                          
003090                MOVE 19 TO WS-CENTURY                                     
003100            END-IF.                                                       
003110*BUILD THE FULL FOUR-DIGIT PROCESSING-DATE YEAR AND CARRY                 
003120*MONTH/DAY ACROSS UNCHANGED.                                              
003130            COMPUTE WS-PROC-CCYY-G =                                      
003140                WS-CENTURY * 100 + WS-RUN-YY.                             
003150            MOVE WS-RUN-MM TO WS-PROC-MM-G.                               
003160            MOVE WS-RUN-DD TO WS-PROC-DD-G.                               
003170        0100-EXIT.                                                        
003180            EXIT.                                                         
003190*                                                                         
003200*----------------------------------------------------------               
003210*1000 - LOAD THE CUSTOMER MASTER INTO THE WORK TABLE                      
003220*----------------------------------------------------------               
003230        1000-LOAD-CUST-RTN.                                               
003240            OPEN INPUT CUSTFILE.                                          
003250            PERFORM 1010-READ-OLDCUST-RTN THRU 1010-EXIT                  
003260                UNTIL WS-OLDCUST-EOF.                                     
003270            CLOSE CUSTFILE.                                               
003280        1000-EXIT.                                                        
003290            EXIT.                                                         
003300*                                                                         
003310*READ ONE CUSTOMER MASTER RECORD DIRECTLY INTO THE NEXT FREE              
003320*TABLE SLOT - NO EDITING IS DONE HERE, THIS PROGRAM TRUSTS                
003330*THE MASTER FILE SINCE ONLY MLC01/MLC02 EVER WRITE IT.                    
003340        1010-READ-OLDCUST-RTN.                                            
003350            READ CUSTFILE INTO WS-CUST-ENTRY(WS-CUST-COUNT + 1)           
003360                AT END                                                    
003370                    SET WS-OLDCUST-EOF TO TRUE                            
003380                NOT AT END                                                
003390                    ADD 1 TO WS-CUST-COUNT                                
003400            END-READ.                                                     
003410        1010-EXIT.                                                        
003420            EXIT.                                                         
003430*                                                                         
003440*----------------------------------------------------------               
003450*1500 - LOAD THE LOAN MASTER INTO THE WORK TABLE                          
003460*----------------------------------------------------------               
003470        1500-LOAD-LOAN-RTN.                                               
003480            OPEN INPUT LOANFILE.                                          
003490            PERFORM 1510-READ-OLDLOAN-RTN THRU 1510-EXIT                  
003500                UNTIL WS-OLDLOAN-EOF.                                     
003510            CLOSE LOANFILE.                                               
003520        1500-EXIT.                                                        
003530            EXIT.                                                         
003540*                                                                         
003550*READ ONE LOAN MASTER RECORD DIRECTLY INTO THE NEXT FREE                  
003560*TABLE SLOT - LOANS ARE ALREADY IN ASCENDING KEY ORDER ON                 
003570*FILE SINCE ONLY MLC03 EVER APPENDS TO LOANFILE.                          
003580        1510-READ-OLDLOAN-RTN.                                            
003590            READ LOANFILE INTO WS-LOAN-ENTRY(WS-LOAN-COUNT + 1)           
003600                AT END                                                    
003610                    SET WS-OLDLOAN-EOF TO TRUE                            
003620                NOT AT END                                                
003630                    ADD 1 TO WS-LOAN-COUNT                                
003640            END-READ.                                                     
003650        1510-EXIT.                                                        
003660            EXIT.                                                         
003670*                                                                         
003680*----------------------------------------------------------               
003690*2000 - LOAN-DETAIL SECTION: ONE LINE PER LOAN ON FILE, WITH              
003700*THE OWNING CUSTOMER'S NAME, PHONE AND AGE LOOKED UP FROM THE             
003710*CUSTOMER TABLE.  A LOAN WHOSE OWNER IS NOT ON FILE (SHOULD               
003720*NOT OCCUR - U6 AND MLC03 BOTH GUARD AGAINST IT) IS FLAGGED               
003730*RATHER THAN SKIPPED, SO THE REPORT NEVER LOSES A LOAN.                   
003740*----------------------------------------------------------               
003750        2000-LOAN-DETAIL-RTN.                                             
003760*SECTION TITLE LINE - ADVANCING C01 (DP-0360) STARTS THIS                 
003770*REPORT ON A FRESH PAGE REGARDLESS OF WHERE THE PRIOR JOB                 
003780*LEFT THE FORM.                                                           
003790            MOVE SPACES TO WS-PRINT-LINE.                                 
003800            MOVE "LOAN DETAIL LISTING" TO WS-HDR-TITLE.                   
003810            WRITE PRTOUT-REC FROM WS-PRINT-LINE                           
003820                AFTER ADVANCING C01.                                      
003830*ONE BLANK LINE AHEAD OF THE FIRST DETAIL LINE.                           
003840            MOVE SPACES TO WS-PRINT-LINE.                                 
003850            WRITE PRTOUT-REC FROM WS-PRINT-LINE.                          
003860*ONE DETAIL LINE PER LOAN CURRENTLY ON FILE - AN EMPTY LOAN               
003870*MASTER PRINTS THE TWO HEADER LINES AND NOTHING ELSE.                     
003880            IF WS-LOAN-COUNT NOT = ZERO                                   
003890                PERFORM 2010-DETAIL-LINE-RTN THRU 2010-EXIT               
003900                    VARYING LT-IDX FROM 1 BY 1                            
003910                    UNTIL LT-IDX > WS-LOAN-COUNT                          
003920            END-IF.                                                       
003930        2000-EXIT.                                                        
003940            EXIT.                                                         
003950*                                                                         
003960*PRINT ONE LOAN-DETAIL LINE.  THE CUSTOMER NAME IS BUILT WITH             
003970*A STRING STATEMENT SO A SHORT FIRST OR LAST NAME DOES NOT                
003980*LEAVE A GAP OF TRAILING SPACES IN THE MIDDLE OF THE FIELD.               
003990        2010-DETAIL-LINE-RTN.                                             
004000            PERFORM 2020-FIND-OWNER-RTN THRU 2020-EXIT.                   
004010            MOVE SPACES TO WS-DETAIL-LINE.                                
004020            MOVE LT-LOAN-ID(LT-IDX)  TO WS-DL-LOAN-ID.                    
004030            MOVE LT-CUST-ID(LT-IDX)  TO WS-DL-CUST-ID.                    
004040*NAME/PHONE/AGE ONLY COME FROM THE CUSTOMER TABLE IF THE                  
004050*OWNER WAS ACTUALLY FOUND - OTHERWISE THE LINE STILL PRINTS               
004060*WITH A FLAGGED NAME COLUMN RATHER THAN BEING DROPPED.                    
004070            IF WS-FOUND-YES                                               
004080                STRING CT-FNAME(CT-IDX) DELIMITED BY "  "                 
004090                    " " DELIMITED BY SIZE                                 
004100                    CT-LNAME(CT-IDX) DELIMITED BY "  "                    
004110                    INTO WS-DL-NAME                                       
004120                MOVE CT-PHONE(CT-IDX) TO WS-DL-PHONE                      
004130                MOVE CT-AGE(CT-IDX)   TO WS-DL-AGE                        
004140            ELSE                                                          
004150                MOVE "*** OWNER NOT ON CUSTOMER FILE ***"                 
004160                    TO WS-DL-NAME                                         
004170            END-IF.                                                       
004180*LOAN FIGURES COME STRAIGHT OFF THE LOAN TABLE REGARDLESS                 
004190*OF WHETHER THE OWNER LOOKUP SUCCEEDED.                                   
004200            MOVE LT-AMOUNT(LT-IDX)   TO WS-DL-PRIN.                       
004210            MOVE LT-RATE(LT-IDX)     TO WS-DL-RATE.                       
004220            MOVE LT-EMI(LT-IDX)      TO WS-DL-EMI.                        
004230            MOVE LT-TENURE(LT-IDX)   TO WS-DL-TENURE.                     
004240            WRITE PRTOUT-REC FROM WS-DETAIL-LINE.                         
004250        2010-EXIT.                                                        
004260            EXIT.                                                         
004270*                                                                         
004280*BINARY SEARCH THE CUSTOMER TABLE FOR THE CURRENT LOAN'S                  
004290*OWNER (LT-CUST-ID).  SAME PATTERN AS MLC03'S 1800-LOOKUP-                
004300*CUST-RTN, JUST KEYED OFF THE LOAN RATHER THAN A REQUEST CARD.            
004310        2020-FIND-OWNER-RTN.                                              
004320*ASSUME NOT FOUND UNTIL THE SEARCH SAYS OTHERWISE.                        
004330            SET WS-FOUND-SW TO 'N'.                                       
004340*SEARCH ALL ON AN EMPTY TABLE IS SKIPPED OUTRIGHT - AN EMPTY              
004350*CUSTOMER TABLE WOULD OTHERWISE LEAVE CT-IDX UNSET GOING IN.              
004360            IF WS-CUST-COUNT NOT = ZERO                                   
004370                SET CT-IDX TO 1                                           
004380                SEARCH ALL WS-CUST-ENTRY                                  
004390                    AT END                                                
004400                        CONTINUE                                          
004410                    WHEN CT-CUST-ID(CT-IDX) = LT-CUST-ID(LT-IDX)          
004420                        SET WS-FOUND-SW TO 'Y'                            
004430                END-SEARCH                                                
004440            END-IF.                                                       
004450        2020-EXIT.                                                        
004460            EXIT.                                                         
004470*                                                                         
004480*----------------------------------------------------------               
004490*3000 - PER-CUSTOMER LOAN LISTING SECTION: FOR EACH CUSTOMER,             
004500*A BANNER LINE, ONE LINE PER LOAN OF THAT CUSTOMER SHOWING                
004510*REPAYMENTS LEFT, AND AN OUTSTANDING-EMI SUBTOTAL LINE.                   
004520*----------------------------------------------------------               
004530        3000-CUST-LISTING-RTN.                                            
004540*TITLE LINE ALSO ADVANCES C01 (DP-0360) - THIS SECTION ALWAYS             
004550*STARTS ITS OWN PAGE, EVEN WHEN THE LOAN-DETAIL SECTION ABOVE             
004560*IT ENDED PARTWAY DOWN THE FORM.                                          
004570            MOVE SPACES TO WS-PRINT-LINE.                                 
004580            MOVE "PER-CUSTOMER LOAN LISTING" TO WS-HDR-TITLE.             
004590            WRITE PRTOUT-REC FROM WS-PRINT-LINE                           
004600                AFTER ADVANCING C01.                                      
004610*ONE BLANK LINE AHEAD OF THE FIRST CUSTOMER BANNER.                       
004620            MOVE SPACES TO WS-PRINT-LINE.                                 
004630            WRITE PRTOUT-REC FROM WS-PRINT-LINE.                          
004640            IF WS-CUST-COUNT NOT = ZERO                                   
004650                PERFORM 3010-ONE-CUST-RTN THRU 3010-EXIT                  
004660                    VARYING CT-IDX FROM 1 BY 1                            
004670                    UNTIL CT-IDX > WS-CUST-COUNT                          
004680            END-IF.                                                       
004690        3000-EXIT.                                                        
004700            EXIT.                                                         
004710*                                                                         
004720*PRINT THE BANNER LINE FOR ONE CUSTOMER, THEN EVERY LOAN OF               
004730*THEIRS FOUND IN THE LOAN TABLE, THEN THE OUTSTANDING-EMI                 
004740*SUBTOTAL LINE.  A CUSTOMER WITH NO LOANS STILL GETS A                    
004750*BANNER AND A ZERO SUBTOTAL LINE - NOTHING IS SUPPRESSED.                 
004760        3010-ONE-CUST-RTN.                                                
004770*RESET THE SUBTOTAL BEFORE SCANNING THIS CUSTOMER'S LOANS.                
004780            MOVE ZERO TO WS-CUST-EMI-SUBTOT.                              
004790*BANNER LINE - CUSTOMER-ID AND NAME ONLY, NO FINANCIAL DATA.              
004800            MOVE SPACES TO WS-BANNER-LINE.                                
004810            MOVE "CUSTOMER:" TO WS-BN-LABEL.                              
004820            MOVE CT-CUST-ID(CT-IDX) TO WS-BN-CUST-ID.                     
004830            STRING CT-FNAME(CT-IDX) DELIMITED BY "  "                     
004840                " " DELIMITED BY SIZE                                     
004850                CT-LNAME(CT-IDX) DELIMITED BY "  "                        
004860                INTO WS-BN-NAME.                                          
004870            WRITE PRTOUT-REC FROM WS-BANNER-LINE.                         
004880*SCAN THE WHOLE LOAN TABLE - 3020 SKIPS ANY LOAN NOT BELONGING            
004890*TO THIS CUSTOMER, SO THE TABLE NEED NOT BE GROUPED BY OWNER.             
004900            IF WS-LOAN-COUNT NOT = ZERO                                   
004910                PERFORM 3020-CUST-LOAN-RTN THRU 3020-EXIT                 
004920                    VARYING LT-IDX FROM 1 BY 1                            
004930                    UNTIL LT-IDX > WS-LOAN-COUNT                          
004940            END-IF.                                                       
004950*SUBTOTAL LINE PRINTS EVEN WHEN ZERO, SO EVERY CUSTOMER'S                 
004960*SECTION HAS THE SAME THREE-PART SHAPE.                                   
004970            MOVE SPACES TO WS-SUBTOT-LINE.                                
004980            MOVE "TOTAL OUTSTANDING EMI:" TO WS-ST-LABEL.                 
004990            MOVE WS-CUST-EMI-SUBTOT TO WS-ST-EMI-TOT.                     
005000            WRITE PRTOUT-REC FROM WS-SUBTOT-LINE.                         
005010        3010-EXIT.                                                        
005020            EXIT.                                                         
005030*                                                                         
005040*PRINT ONE LOAN OF THE CURRENT CUSTOMER (CT-IDX) AND ROLL                 
005050*IT INTO THE OUTSTANDING-EMI SUBTOTAL.                                    
005060        3020-CUST-LOAN-RTN.                                               
005070*A LOAN THAT DOES NOT BELONG TO THE CURRENT CUSTOMER (CT-IDX)             
005080*IS SIMPLY SKIPPED - THIS PARAGRAPH IS CALLED ONCE PER LOAN               
005090*IN THE TABLE FOR EVERY CUSTOMER, SO MOST CALLS DO NOTHING.               
005100            IF LT-CUST-ID(LT-IDX) = CT-CUST-ID(CT-IDX)                    
005110                PERFORM 3030-CALC-REPAY-RTN THRU 3030-EXIT                
005120                MOVE SPACES TO WS-LISTING-LINE                            
005130                MOVE LT-LOAN-ID(LT-IDX)  TO WS-LL-LOAN-ID                 
005140                MOVE LT-AMOUNT(LT-IDX)   TO WS-LL-PRIN                    
005150                MOVE LT-RATE(LT-IDX)     TO WS-LL-RATE                    
005160                MOVE LT-EMI(LT-IDX)      TO WS-LL-EMI                     
005170                MOVE WS-REPAY-LEFT       TO WS-LL-REPAY-LEFT              
005180                WRITE PRTOUT-REC FROM WS-LISTING-LINE                     
005190*EMI ROLLS INTO THE SUBTOTAL REGARDLESS OF REPAYMENTS LEFT -              
005200*A LOAN WITH ZERO LEFT STILL COUNTS UNTIL SOMETHING REMOVES               
005210*IT FROM THE MASTER, SINCE THIS PROGRAM NEVER CLOSES A LOAN.              
005220                ADD LT-EMI(LT-IDX) TO WS-CUST-EMI-SUBTOT                  
005230            END-IF.                                                       
005240        3020-EXIT.                                                        
005250            EXIT.                                                         
005260*                                                                         
005270*----------------------------------------------------------               
005280*3030 - REPAYMENTS LEFT = TENURE MINUS WHOLE CALENDAR MONTHS              
005290*ELAPSED FROM START DATE TO THE PROCESSING DATE, ELAPSED                  
005300*FLOORED AT ZERO AND CAPPED AT TENURE.                                    
005310*----------------------------------------------------------               
005320        3030-CALC-REPAY-RTN.                                              
005330*SPLIT THE LOAN'S START DATE INTO CCYY/MM/DD VIA THE SAME                 
005340*REDEFINES 0100 USES ON THE RUN DATE.                                     
005350            MOVE LT-START-DT(LT-IDX) TO WS-START-DATE-NUM.                
005360*WHOLE CALENDAR MONTHS BETWEEN START AND TODAY, IGNORING DAY              
005370*OF MONTH FOR NOW - THE DAY-OF-MONTH CORRECTION FOLLOWS.                  
005380            COMPUTE WS-MONTHS-ELAPSED =                                   
005390                (WS-PROC-CCYY-G - WS-START-CCYY-G) * 12                   
005400                + (WS-PROC-MM-G - WS-START-MM-G).                         
005410*IF TODAY'S DAY OF MONTH HAS NOT YET REACHED THE LOAN'S                   
005420*START DAY, THE CURRENT MONTH HAS NOT FULLY ELAPSED YET.                  
005430            IF WS-PROC-DD-G < WS-START-DD-G                               
005440                SUBTRACT 1 FROM WS-MONTHS-ELAPSED                         
005450            END-IF.                                                       
005460*FLOOR AND CAP SO A FUTURE-DATED OR OVERDUE LOAN NEVER                    
005470*PRODUCES A NEGATIVE OR OVER-TENURE REPAYMENTS-LEFT FIGURE.               
005480            IF WS-MONTHS-ELAPSED < 0                                      
005490                MOVE ZERO TO WS-MONTHS-ELAPSED                            
005500            END-IF.                                                       
005510            IF WS-MONTHS-ELAPSED > LT-TENURE(LT-IDX)                      
005520                MOVE LT-TENURE(LT-IDX) TO WS-MONTHS-ELAPSED               
005530            END-IF.                                                       
005540*REPAYMENTS LEFT = ORIGINAL TENURE LESS WHOLE MONTHS ELAPSED,             
005550*NOW THAT BOTH SIDES HAVE BEEN FLOORED AND CAPPED ABOVE.                  
005560            COMPUTE WS-REPAY-LEFT =                                       
005570                LT-TENURE(LT-IDX) - WS-MONTHS-ELAPSED.                    
005580        3030-EXIT.                                                        
005590            EXIT.                                                         
