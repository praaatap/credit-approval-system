000010*================================================================         
000020*MLC02                                                                    
000030        IDENTIFICATION DIVISION.                                          
000040        PROGRAM-ID.    MLC02.                                             
000050        AUTHOR.        R D CRUZ.                                          
000060        INSTALLATION.  MABUHAY LENDING CORPORATION, MAKATI CITY.          
000070        DATE-WRITTEN.  05/21/85.                                          
000080        DATE-COMPILED.                                                    
000090        SECURITY.      UNCLASSIFIED - DATA PROCESSING DEPT ONLY.          
000100*================================================================         
000110*MLC02 -- NEW CUSTOMER REGISTRATION                                       
000120*READS REGIN NEW-CUSTOMER TRANSACTIONS, EDITS AGE (18-120) AND            
000130*INCOME (NUMERIC), ASSIGNS THE NEXT CUSTOMER-ID, DERIVES THE              
000140*APPROVED CREDIT LIMIT AS 36 TIMES MONTHLY INCOME ROUNDED TO              
000150*THE NEAREST 100,000, AND APPENDS THE NEW CUSTOMER TO CUSTFILE            
000160*WITH CURRENT-DEBT ZERO.  PRINTS A CONFIRMATION LINE PER                  
000170*ACCEPTED RECORD, A REJECT LINE PER REJECTED RECORD, AND A                
000180*TOTALS LINE.                                                             
000190*================================================================         
000200*CHANGE LOG                                                               
000210*   DATE       BY   REQ NO   DESCRIPTION                                  
000220*   ---------  ---  -------  ------------------------------               
000230*   05/21/85   RDC  DP-0102  ORIGINAL PROGRAM                             
000240*   04/11/89   RDC  DP-0155  REJECTED RECORDS NOW PRINTED                 
000250*                            (FORMERLY DROPPED SILENTLY)                  
000260*   06/19/93   MST  DP-0234  APPROVED-LIMIT ROUNDING CHANGED              
000270*                            FROM TRUNCATE TO ROUND HALF UP               
000280*   02/08/99   JGT  DP-0301  Y2K REVIEW - NO DATE FIELDS ON               
000290*                            REGISTRATION RECORD, NO CHANGE               
000300*   03/02/00   JGT  DP-0318  NEXT-CUSTOMER-ID NOW DERIVED FROM            
000310*                            HIGHEST KEY ON FILE, NOT A CONTROL           
000320*                            CARD (CONTROL CARD RETIRED)                  
000330*================================================================         
000340*                                                                         
000350*C01 CARRIAGE CHANNEL CARRIED HERE FOR CONSISTENCY WITH THE               
000360*REST OF THE MLC SUITE - THIS REPORT NEVER SPANS A PAGE BREAK.            
000370        ENVIRONMENT DIVISION.                                             
000380        CONFIGURATION SECTION.                                            
000390        SPECIAL-NAMES.                                                    
000400            C01 IS TOP-OF-FORM.                                           
000410        INPUT-OUTPUT SECTION.                                             
000420        FILE-CONTROL.                                                     
000430*CUSTOMER MASTER - INPUT TO LOAD, THEN OUTPUT TO REWRITE.                 
000440            SELECT CUSTFILE ASSIGN TO CUSTFILE                            
000450                ORGANIZATION IS SEQUENTIAL.                               
000460*BRANCH REGISTRATION FEED - INPUT ONLY.                                   
000470            SELECT REGIN ASSIGN TO REGIN                                  
000480                ORGANIZATION IS SEQUENTIAL.                               
000490*CONFIRMATION/REJECT/TOTALS REPORT - OUTPUT ONLY.                         
000500            SELECT PRTOUT ASSIGN TO PRTOUT                                
000510                ORGANIZATION IS SEQUENTIAL.                               
000520*                                                                         
000530        DATA DIVISION.                                                    
000540        FILE SECTION.                                                     
000550*CUSTOMER MASTER - OPENED INPUT TO LOAD THE TABLE AND AGAIN               
000560*READ TO FIND THE ID -- THEN REOPENED OUTPUT TO APPEND THE                
000570*NEWLY REGISTERED CUSTOMERS AND REWRITE THE WHOLE TABLE.                  
000580        FD  CUSTFILE                                                      
000590            LABEL RECORD IS STANDARD                                      
000600            VALUE OF FILE-ID IS "CUSTFILE".                               
000610            COPY CUSTREC REPLACING ==CUSTOMER-RECORD==                    
000620                BY ==CM-CUSTOMER-RECORD== ==CU-== BY ==CM-==.             
000630*NEW-CUSTOMER REGISTRATION TRANSACTIONS FROM THE BRANCHES -               
000640*ONE RECORD PER WALK-IN APPLICANT, NO RG- KEY OF ITS OWN SINCE            
000650*THE CUSTOMER-ID IS ASSIGNED HERE, NOT ON THE INBOUND CARD.               
000660        FD  REGIN                                                         
000670            LABEL RECORD IS STANDARD                                      
000680            VALUE OF FILE-ID IS "REGIN".                                  
000690            COPY REGREC.                                                  
000700*CONFIRMATION/REJECT/TOTALS REPORT, STANDARD 132-COLUMN                   
000710*PRINT IMAGE SHARED BY FOUR REDEFINED WORKING-STORAGE VIEWS.              
000720        FD  PRTOUT                                                        
000730            LABEL RECORD OMITTED                                          
000740            RECORD CONTAINS 132 CHARACTERS.                               
000750        01  PRTOUT-REC.                                                   
000760            05  PRTOUT-REC-DATA      PIC X(131).                          
000770            05  FILLER               PIC X(01).                           
000780*                                                                         
000790        WORKING-STORAGE SECTION.                                          
000800*----------------------------------------------------------               
000810*CUSTOMER WORK TABLE - MASTER LOADED HERE, NEW REGISTRATIONS              
000820*APPENDED AT THE BOTTOM (KEYS ASSIGNED IN ASCENDING ORDER SO              
000830*NO RESORT IS NEEDED THE WAY MLC01 NEEDS ONE).                            
000840*----------------------------------------------------------               
000850*500-ROW OCCURS MATCHES MLC01'S TABLE SIZE - THE TWO PROGRAMS             
000860*NEVER RUN AT THE SAME TIME SO THERE IS NO RACE, BUT THE                  
000870*MASTER FILE THEY SHARE HAS TO STAY UNDER THE SMALLER OF THE              
000880*TWO PROGRAMS' TABLE SIZES REGARDLESS.                                    
000890        01  WS-CUST-TABLE.                                                
000900            05  WS-CUST-ENTRY OCCURS 500 TIMES                            
000910                    ASCENDING KEY IS CT-CUST-ID                           
000920                    INDEXED BY CT-IDX.                                    
000930                10  CT-CUST-ID       PIC 9(07).                           
000940                10  CT-FNAME         PIC X(20).                           
000950                10  CT-LNAME         PIC X(20).                           
000960                10  CT-AGE           PIC 9(03).                           
000970                10  CT-PHONE         PIC 9(12).                           
000980                10  CT-SALARY        PIC 9(13)V99.                        
000990                10  CT-LIMIT         PIC 9(13)V99.                        
001000                10  CT-DEBT          PIC 9(13)V99.                        
001010            05  FILLER                   PIC X(01).                       
001020        77  WS-CUST-COUNT            PIC 9(5) COMP VALUE ZERO.            
001030*HIGHEST CUST-ID SEEN ON THE OLD MASTER - SET ONCE BY 1000,               
001040*THEN INCREMENTED BY ONE EACH TIME 1400 BOOKS A NEW CUSTOMER              
001050*(REQUEST DP-0318).                                                       
001060        77  WS-NEXT-CUST-ID          PIC 9(07) COMP VALUE ZERO.           
001070*----------------------------------------------------------               
001080*LIMIT-COMPUTATION WORK AREA - 1450-COMPUTE-LIMIT-RTN USES                
001090*THESE TWO TO ROUND 36 TIMES MONTHLY INCOME UP TO THE NEAREST             
001100*100,000 PESOS (REQUEST DP-0234).                                         
001110*----------------------------------------------------------               
001120        77  WS-LIMIT-UNITS           PIC 9(9) COMP VALUE ZERO.            
001130        77  WS-NEW-LIMIT             PIC 9(13)V99 VALUE ZERO.             
001140*----------------------------------------------------------               
001150*CONTROL SWITCHES - WS-VALID-SW IS SET BY 1300-EDIT-REG-RTN               
001160*AND TESTED BY 1200-READ-REGIN-RTN TO ROUTE THE RECORD TO                 
001170*EITHER 1400-CREATE-CUST-RTN OR 1600-REJECT-RTN.                          
001180*----------------------------------------------------------               
001190        01  WS-SWITCHES.                                                  
001200            05  WS-OLDCUST-SW        PIC X(01) VALUE 'N'.                 
001210                88  WS-OLDCUST-EOF       VALUE 'Y'.                       
001220            05  WS-REGIN-SW          PIC X(01) VALUE 'N'.                 
001230                88  WS-REGIN-EOF         VALUE 'Y'.                       
001240            05  WS-VALID-SW          PIC X(01) VALUE 'N'.                 
001250                88  WS-VALID-REG         VALUE 'Y'.                       
001260            05  FILLER               PIC X(01).                           
001270*----------------------------------------------------------               
001280*REGISTRATION COUNTERS - READ/CREATED/REJECTED PRINTED ON THE             
001290*1900-TOTALS-RTN LINE AT THE BOTTOM OF THE REPORT.                        
001300*----------------------------------------------------------               
001310        01  WS-REG-COUNTERS.                                              
001320            05  WS-REG-READ          PIC 9(5) COMP VALUE ZERO.            
001330            05  WS-REG-CREATED       PIC 9(5) COMP VALUE ZERO.            
001340            05  WS-REG-REJECTED      PIC 9(5) COMP VALUE ZERO.            
001350            05  FILLER               PIC X(01).                           
001360*----------------------------------------------------------               
001370*REPORT PRINT AREAS - FOUR ALTERNATE VIEWS OF ONE LINE                    
001380*----------------------------------------------------------               
001390        01  WS-PRINT-LINE.                                                
001400            05  WS-PL-DATA           PIC X(131).                          
001410            05  FILLER               PIC X(01).                           
001420        01  WS-HDR-LINE REDEFINES WS-PRINT-LINE.                          
001430            05  WS-HDR-TITLE         PIC X(50).                           
001440            05  FILLER               PIC X(82).                           
001450*CONFIRMATION-LINE VIEW - PRINTED BY 1470 FOR EVERY ACCEPTED              
001460*REGISTRATION.  ALL SEVEN FIELDS ARE OUTPUT-ONLY, MOVED FROM              
001470*THE INBOUND CARD (OR FROM THE JUST-ASSIGNED ID/LIMIT) AND                
001480*NEVER READ BACK.                                                         
001490        01  WS-CONF-LINE REDEFINES WS-PRINT-LINE.                         
001500*THE ID JUST HANDED OUT BY 1400-CREATE-CUST-RTN.                          
001510            05  WS-CF-ID             PIC 9(07).                           
001520            05  FILLER               PIC X(02).                           
001530            05  WS-CF-FNAME          PIC X(20).                           
001540            05  FILLER               PIC X(01).                           
001550            05  WS-CF-LNAME          PIC X(20).                           
001560            05  FILLER               PIC X(01).                           
001570            05  WS-CF-AGE            PIC ZZ9.                             
001580            05  FILLER               PIC X(02).                           
001590*MONTHLY INCOME AS KEYED ON THE CARD - THE BASIS 1450 USES                
001600*TO DERIVE WS-CF-LIMIT BELOW.                                             
001610            05  WS-CF-INCOME         PIC Z(10)9.99.                       
001620            05  FILLER               PIC X(02).                           
001630*THE APPROVED LIMIT 1450-COMPUTE-LIMIT-RTN DERIVED - ALSO                 
001640*WHAT GETS STORED AS CT-LIMIT ON THE CUSTOMER TABLE ROW.                  
001650            05  WS-CF-LIMIT          PIC Z(10)9.99.                       
001660            05  FILLER               PIC X(02).                           
001670            05  WS-CF-PHONE          PIC 9(12).                           
001680            05  FILLER               PIC X(29).                           
001690*REJECT-LINE VIEW - THE LABEL IS A VALUE CLAUSE SINCE IT                  
001700*NEVER CHANGES; ONLY THE NAME AND WS-RJ-REASON MOVE IN PER                
001710*RECORD, BOTH SET BY 1300-EDIT-REG-RTN.                                   
001720        01  WS-REJ-LINE REDEFINES WS-PRINT-LINE.                          
001730            05  WS-RJ-LABEL          PIC X(14) VALUE                      
001740                    "** REJECTED **".                                     
001750            05  WS-RJ-FNAME          PIC X(20).                           
001760            05  FILLER               PIC X(01).                           
001770            05  WS-RJ-LNAME          PIC X(20).                           
001780            05  FILLER               PIC X(01).                           
001790*WHY THE CARD WAS TURNED DOWN - AGE NOT NUMERIC, AGE OUT OF               
001800*RANGE, OR INCOME NOT NUMERIC.  SET ONCE, NEVER CLEARED, BY               
001810*1300-EDIT-REG-RTN.                                                       
001820            05  WS-RJ-REASON         PIC X(40).                           
001830            05  FILLER               PIC X(36).                           
001840*TOTALS-LINE VIEW - ONE LABEL, THREE COUNTS EACH WITH ITS OWN             
001850*TWO-CHARACTER TAG (RD/CR/RJ) SO THE PRINTED LINE IS                      
001860*SELF-EXPLANATORY WITHOUT A SEPARATE COLUMN-HEADING LINE.                 
001870        01  WS-TOT-LINE REDEFINES WS-PRINT-LINE.                          
001880            05  WS-TL-LABEL          PIC X(14).                           
001890            05  WS-TL-READ           PIC ZZZZ9.                           
001900            05  WS-TL-RD-TAG         PIC X(03).                           
001910            05  WS-TL-CREATED        PIC ZZZZ9.                           
001920            05  WS-TL-CR-TAG         PIC X(03).                           
001930            05  WS-TL-REJECTED       PIC ZZZZ9.                           
001940            05  WS-TL-RJ-TAG         PIC X(03).                           
001950            05  FILLER               PIC X(90).                           
001960*                                                                         
001970*MAIN LINE.  LOAD THE MASTER AND FIND THE HIGH KEY FIRST, THEN            
001980*STREAM REGISTRATIONS THROUGH ONE AT A TIME PRINTING A                    
001990*CONFIRMATION OR REJECT LINE FOR EACH, THEN A TOTALS LINE, AND            
002000*ONLY THEN REWRITE THE MASTER - PRTOUT CLOSES BEFORE CUSTFILE             
002010*IS TOUCHED SO A REWRITE FAILURE NEVER LEAVES THE REPORT                  
002020*HALF-WRITTEN.                                                            
002030        PROCEDURE DIVISION.                                               
002040        0000-MAIN-RTN.                                                    
002050            PERFORM 1000-LOAD-CUST-RTN THRU 1000-EXIT.                    
002060            OPEN INPUT REGIN.                                             
002070            OPEN OUTPUT PRTOUT.                                           
002080            PERFORM 1100-PRINT-HDR-RTN THRU 1100-EXIT.                    
002090            PERFORM 1200-READ-REGIN-RTN THRU 1200-EXIT                    
002100                UNTIL WS-REGIN-EOF.                                       
002110            CLOSE REGIN.                                                  
002120            PERFORM 1900-TOTALS-RTN THRU 1900-EXIT.                       
002130            CLOSE PRTOUT.                                                 
002140            PERFORM 1500-REWRITE-CUST-RTN THRU 1500-EXIT.                 
002150            STOP RUN.                                                     
002160*                                                                         
002170*----------------------------------------------------------               
002180*1000 - LOAD CUSTOMER MASTER INTO TABLE AND FIND THE HIGHEST              
002190*EXISTING CUSTOMER-ID SO NEW REGISTRATIONS CAN BE NUMBERED                
002200*(REQUEST DP-0318 - FORMERLY READ FROM A CONTROL CARD).                   
002210*----------------------------------------------------------               
002220        1000-LOAD-CUST-RTN.                                               
002230            OPEN INPUT CUSTFILE.                                          
002240            PERFORM 1010-READ-OLDCUST-RTN THRU 1010-EXIT                  
002250                UNTIL WS-OLDCUST-EOF.                                     
002260            CLOSE CUSTFILE.                                               
002270            IF WS-CUST-COUNT = ZERO                                       
002280                MOVE ZERO TO WS-NEXT-CUST-ID                              
002290            ELSE                                                          
002300                MOVE CT-CUST-ID(WS-CUST-COUNT) TO WS-NEXT-CUST-ID         
002310            END-IF.                                                       
002320        1000-EXIT.                                                        
002330            EXIT.                                                         
002340*                                                                         
002350*READ ONE OLD-MASTER ROW STRAIGHT INTO THE NEXT FREE TABLE                
002360*SLOT - SAME IDIOM AS MLC01'S 1010 PARAGRAPH.                             
002370        1010-READ-OLDCUST-RTN.                                            
002380            READ CUSTFILE INTO WS-CUST-ENTRY(WS-CUST-COUNT + 1)           
002390                AT END                                                    
002400                    SET WS-OLDCUST-EOF TO TRUE                            
002410                NOT AT END                                                
002420                    ADD 1 TO WS-CUST-COUNT                                
002430            END-READ.                                                     
002440        1010-EXIT.                                                        
002450            EXIT.                                                         
002460*                                                                         
002470*TWO BANNER LINES PRINTED ONCE, BEFORE ANY REGIN RECORDS ARE              
002480*READ.                                                                    
002490        1100-PRINT-HDR-RTN.                                               
002500            MOVE SPACES TO WS-PRINT-LINE.                                 
002510            MOVE "MABUHAY LENDING CORPORATION" TO WS-HDR-TITLE.           
002520            WRITE PRTOUT-REC FROM WS-PRINT-LINE.                          
002530            MOVE SPACES TO WS-PRINT-LINE.                                 
002540            MOVE "NEW CUSTOMER REGISTRATION REPORT"                       
002550                TO WS-HDR-TITLE.                                          
002560            WRITE PRTOUT-REC FROM WS-PRINT-LINE.                          
002570            MOVE SPACES TO WS-PRINT-LINE.                                 
002580            WRITE PRTOUT-REC FROM WS-PRINT-LINE.                          
002590        1100-EXIT.                                                        
002600            EXIT.                                                         
002610*                                                                         
002620*----------------------------------------------------------               
002630*1200 - READ ONE REGISTRATION TRANSACTION AND ROUTE IT                    
002640*----------------------------------------------------------               
002650        1200-READ-REGIN-RTN.                                              
002660            READ REGIN                                                    
002670                AT END                                                    
002680                    SET WS-REGIN-EOF TO TRUE                              
002690                NOT AT END                                                
002700                    ADD 1 TO WS-REG-READ                                  
002710                    PERFORM 1300-EDIT-REG-RTN THRU 1300-EXIT              
002720                    IF WS-VALID-REG                                       
002730                        PERFORM 1400-CREATE-CUST-RTN                      
002740                            THRU 1400-EXIT                                
002750                    ELSE                                                  
002760                        PERFORM 1600-REJECT-RTN THRU 1600-EXIT            
002770                    END-IF                                                
002780            END-READ.                                                     
002790        1200-EXIT.                                                        
002800            EXIT.                                                         
002810*                                                                         
002820*VALID = AGE NUMERIC AND BETWEEN 18 AND 120, INCOME NUMERIC.              
002830*(RG-INCOME IS UNSIGNED SO IT CANNOT TEST NEGATIVE.)                      
002840        1300-EDIT-REG-RTN.                                                
002850            SET WS-VALID-SW TO 'Y'.                                       
002860            MOVE SPACES TO WS-RJ-REASON.                                  
002870            IF RG-AGE IS NOT NUMERIC                                      
002880                SET WS-VALID-SW TO 'N'                                    
002890                MOVE "AGE NOT NUMERIC" TO WS-RJ-REASON                    
002900            ELSE IF RG-AGE < 18 OR RG-AGE > 120                           
002910                SET WS-VALID-SW TO 'N'                                    
002920                MOVE "AGE OUTSIDE 18 TO 120" TO WS-RJ-REASON              
002930            END-IF.                                                       
002940            IF RG-INCOME IS NOT NUMERIC                                   
002950                SET WS-VALID-SW TO 'N'                                    
002960                MOVE "INCOME NOT NUMERIC" TO WS-RJ-REASON                 
002970            END-IF.                                                       
002980        1300-EXIT.                                                        
002990            EXIT.                                                         
003000*                                                                         
003010*----------------------------------------------------------               
003020*1400 - ASSIGN THE NEXT CUSTOMER-ID, DERIVE THE APPROVED                  
003030*LIMIT, AND APPEND THE NEW CUSTOMER TO THE WORK TABLE                     
003040*----------------------------------------------------------               
003050        1400-CREATE-CUST-RTN.                                             
003060            ADD 1 TO WS-NEXT-CUST-ID.                                     
003070            PERFORM 1450-COMPUTE-LIMIT-RTN THRU 1450-EXIT.                
003080            ADD 1 TO WS-CUST-COUNT.                                       
003090            MOVE WS-NEXT-CUST-ID  TO CT-CUST-ID(WS-CUST-COUNT).           
003100            MOVE RG-FNAME         TO CT-FNAME(WS-CUST-COUNT).             
003110            MOVE RG-LNAME         TO CT-LNAME(WS-CUST-COUNT).             
003120            MOVE RG-AGE           TO CT-AGE(WS-CUST-COUNT).               
003130            MOVE RG-PHONE         TO CT-PHONE(WS-CUST-COUNT).             
003140            MOVE RG-INCOME        TO CT-SALARY(WS-CUST-COUNT).            
003150            MOVE WS-NEW-LIMIT     TO CT-LIMIT(WS-CUST-COUNT).             
003160            MOVE ZERO             TO CT-DEBT(WS-CUST-COUNT).              
003170            PERFORM 1470-WRITE-CONF-RTN THRU 1470-EXIT.                   
003180            ADD 1 TO WS-REG-CREATED.                                      
003190        1400-EXIT.                                                        
003200            EXIT.                                                         
003210*                                                                         
003220*APPROVED-LIMIT = 36 TIMES MONTHLY INCOME, ROUNDED HALF UP TO             
003230*THE NEAREST 100,000 (REQUEST DP-0234 - FORMERLY TRUNCATED).              
003240        1450-COMPUTE-LIMIT-RTN.                                           
003250            COMPUTE WS-LIMIT-UNITS ROUNDED =                              
003260                (36 * RG-INCOME) / 100000.                                
003270            COMPUTE WS-NEW-LIMIT = WS-LIMIT-UNITS * 100000.               
003280        1450-EXIT.                                                        
003290            EXIT.                                                         
003300*                                                                         
003310*PRINT ONE CONFIRMATION LINE FOR AN ACCEPTED REGISTRATION,                
003320*SHOWING THE NEWLY ASSIGNED CUSTOMER-ID AND THE DERIVED LIMIT             
003330*SIDE BY SIDE WITH WHAT CAME IN ON THE CARD.                              
003340        1470-WRITE-CONF-RTN.                                              
003350            MOVE SPACES TO WS-CONF-LINE.                                  
003360            MOVE WS-NEXT-CUST-ID TO WS-CF-ID.                             
003370            MOVE RG-FNAME        TO WS-CF-FNAME.                          
003380            MOVE RG-LNAME        TO WS-CF-LNAME.                          
003390            MOVE RG-AGE          TO WS-CF-AGE.                            
003400            MOVE RG-INCOME       TO WS-CF-INCOME.                         
003410            MOVE WS-NEW-LIMIT    TO WS-CF-LIMIT.                          
003420            MOVE RG-PHONE        TO WS-CF-PHONE.                          
003430            WRITE PRTOUT-REC FROM WS-CONF-LINE.                           
003440        1470-EXIT.                                                        
003450            EXIT.                                                         
003460*                                                                         
003470*PRINT ONE REJECT LINE.  WS-RJ-REASON WAS ALREADY SET BY                  
003480*1300-EDIT-REG-RTN (AGE OR INCOME EDIT) BEFORE THIS RUNS - NO             
003490*CUSTOMER-ID IS EVER ASSIGNED TO A REJECTED RECORD, SINCE                 
003500*WS-NEXT-CUST-ID IS ONLY ADVANCED INSIDE 1400.                            
003510        1600-REJECT-RTN.                                                  
003520            MOVE SPACES TO WS-REJ-LINE.                                   
003530            MOVE "** REJECTED **" TO WS-RJ-LABEL.                         
003540            MOVE RG-FNAME         TO WS-RJ-FNAME.                         
003550            MOVE RG-LNAME         TO WS-RJ-LNAME.                         
003560            WRITE PRTOUT-REC FROM WS-REJ-LINE.                            
003570            ADD 1 TO WS-REG-REJECTED.                                     
003580        1600-EXIT.                                                        
003590            EXIT.                                                         
003600*                                                                         
003610*----------------------------------------------------------               
003620*1500 - REWRITE THE CUSTOMER MASTER FROM THE WORK TABLE,                  
003630*NOW CARRYING THE NEWLY REGISTERED CUSTOMERS AS WELL                      
003640*----------------------------------------------------------               
003650        1500-REWRITE-CUST-RTN.                                            
003660            OPEN OUTPUT CUSTFILE.                                         
003670            PERFORM 1550-WRITE-CUST-RTN THRU 1550-EXIT                    
003680                VARYING CT-IDX FROM 1 BY 1                                
003690                UNTIL CT-IDX > WS-CUST-COUNT.                             
003700            CLOSE CUSTFILE.                                               
003710        1500-EXIT.                                                        
003720            EXIT.                                                         
003730*                                                                         
003740*REWRITE ONE TABLE ROW - CALLED FOR EVERY ROW IN THE TABLE,               
003750*OLD CUSTOMERS AND NEWLY REGISTERED ONES ALIKE, SINCE THE                 
003760*WHOLE MASTER IS REWRITTEN FROM THE TABLE EVERY RUN.                      
003770        1550-WRITE-CUST-RTN.                                              
003780*STRAIGHT TABLE-TO-MASTER MOVE, ONE FIELD AT A TIME - NO                  
003790*VALUES CHANGE HERE, THE TABLE ROW ITSELF IS ALREADY FINAL.               
003800            MOVE CT-CUST-ID(CT-IDX) TO CM-CUST-ID.                        
003810            MOVE CT-FNAME(CT-IDX)   TO CM-FNAME.                          
003820            MOVE CT-LNAME(CT-IDX)   TO CM-LNAME.                          
003830            MOVE CT-AGE(CT-IDX)     TO CM-AGE.                            
003840            MOVE CT-PHONE(CT-IDX)   TO CM-PHONE.                          
003850            MOVE CT-SALARY(CT-IDX)  TO CM-SALARY.                         
003860            MOVE CT-LIMIT(CT-IDX)   TO CM-LIMIT.                          
003870            MOVE CT-DEBT(CT-IDX)    TO CM-DEBT.                           
003880            WRITE CM-CUSTOMER-RECORD.                                     
003890        1550-EXIT.                                                        
003900            EXIT.                                                         
003910*                                                                         
003920*----------------------------------------------------------               
003930*1900 - PRINT REGISTRATION RUN TOTALS                                     
003940*----------------------------------------------------------               
003950        1900-TOTALS-RTN.                                                  
003960*BLANK SEPARATOR LINE AHEAD OF THE TOTALS, SAME AS EVERY OTHER            
003970*MLC0N REPORT'S RUN-TOTAL LINE.                                           
003980            MOVE SPACES TO WS-PRINT-LINE.                                 
003990            WRITE PRTOUT-REC FROM WS-PRINT-LINE.                          
004000            MOVE SPACES TO WS-TOT-LINE.                                   
004010            MOVE "REGISTRATIONS" TO WS-TL-LABEL.                          
004020            MOVE WS-REG-READ     TO WS-TL-READ.                           
004030            MOVE "RD "           TO WS-TL-RD-TAG.                         
004040            MOVE WS-REG-CREATED  TO WS-TL-CREATED.                        
004050            MOVE "CR "           TO WS-TL-CR-TAG.                         
004060            MOVE WS-REG-REJECTED TO WS-TL-REJECTED.                       
004070            MOVE "RJ "           TO WS-TL-RJ-TAG.                         
004080            WRITE PRTOUT-REC FROM WS-TOT-LINE.                            
004090        1900-EXIT.                                                        
004100            EXIT.                                                         
