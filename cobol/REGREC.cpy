000010*================================================================         
000020*REGREC.CPY                                                               
000030*MABUHAY LENDING CORPORATION -- DATA PROCESSING DEPT                      
000040*NEW-CUSTOMER REGISTRATION TRANSACTION LAYOUT (REGIN)                     
000050*READ BY MLC02.  VALID RANGE 18 TO 120 ON RG-AGE.                         
000060*================================================================         
000070*CHANGE LOG                                                               
000080*   DATE       BY   REQ NO   DESCRIPTION                                  
000090*   ---------  ---  -------  ------------------------------               
000100*   05/21/85   RDC  DP-0102  ORIGINAL LAYOUT                              
000110*================================================================         
000120 01  REGISTRATION-RECORD.                                                 
000130     05  RG-FNAME                PIC X(20).                               
000140     05  RG-LNAME                PIC X(20).                               
000150     05  RG-AGE                  PIC 9(03).                               
000160     05  RG-INCOME               PIC 9(13).                               
000170     05  RG-PHONE                PIC 9(12).                               
000180     05  FILLER                  PIC X(12).                               
