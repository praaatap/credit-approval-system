000010*================================================================         
000020*MLC01                                                                    
000030        IDENTIFICATION DIVISION.                                          
000040        PROGRAM-ID.    MLC01.                                             
000050        AUTHOR.        R D CRUZ.                                          
000060        INSTALLATION.  MABUHAY LENDING CORPORATION, MAKATI CITY.          
000070        DATE-WRITTEN.  03/14/84.                                          
000080        DATE-COMPILED.                                                    
000090        SECURITY.      UNCLASSIFIED - DATA PROCESSING DEPT ONLY.          
000100*================================================================         
000110*MLC01 -- CUSTOMER AND LOAN MASTER FILE INGESTION                         
000120*LOADS CUSTIN AND LOANIN EXTRACT FILES INTO THE CUSTOMER AND              
000130*LOAN MASTER FILES (CUSTFILE, LOANFILE).  EXISTING RECORDS ARE            
000140*MATCHED ON KEY AND UPDATED IN PLACE; NEW KEYS ARE ADDED.  LOAN           
000150*RECORDS WHOSE CUSTOMER IS NOT ON THE CUSTOMER MASTER ARE                 
000160*SKIPPED.  CUSTOMERS ARE ALWAYS LOADED BEFORE LOANS.  PRINTS AN           
000170*INGESTION SUMMARY ON PRTOUT.                                             
000180*================================================================         
000190*CHANGE LOG                                                               
000200*   DATE       BY   REQ NO   DESCRIPTION                                  
000210*   ---------  ---  -------  ------------------------------               
000220*   03/14/84   RDC  DP-0091  ORIGINAL PROGRAM - CUSTOMER LOAD             
000230*                            ONLY, LOAN LOAD ADDED LATER                  
000240*   08/02/84   RDC  DP-0095  ADDED LOAN MASTER LOAD, SKIP OF              
000250*                            LOANS WITH UNKNOWN CUSTOMER-ID               
000260*   11/02/87   RDC  DP-0140  CUSTOMER TABLE RAISED 300 TO 500             
000270*   09/30/90   RDC  DP-0177  LOAN TABLE RAISED 600 TO 1000                
000280*   06/19/93   MST  DP-0233  ERROR COUNTERS SPLIT OUT FROM                
000290*                            SKIP COUNTERS ON THE SUMMARY LINE            
000300*   02/08/99   JGT  DP-0301  Y2K REVIEW - NO 2-DIGIT YEAR                 
000310*                            FIELDS ON EITHER MASTER, NO CHANGE           
000320*   07/23/01   JGT  DP-0355  NON-NUMERIC INGEST FIELDS FORCED             
000330*                            TO ZERO INSTEAD OF ABENDING                  
000340*   09/11/01   JGT  DP-0356  KEY FIELDS (CUST-ID, LOAN-ID) NOW            
000350*                            EDITED FOR NUMERIC BEFORE MERGE -            
000360*                            A NON-NUMERIC KEY COUNTS AGAINST             
000370*                            THE ERRORS COLUMN AND THE INPUT              
000380*                            RECORD IS DROPPED, NOT MERGED.  THE          
000390*                            DP-0233 ERROR COUNTERS WERE ADDED TO         
000400*                            THE SUMMARY LINE BUT NEVER ACTUALLY          
000410*                            SET BY ANY EDIT UNTIL THIS REQUEST.          
000420*================================================================         
000430*                                                                         
000440*C01 IS THE CARRIAGE-CONTROL CHANNEL FOR A NEW REPORT PAGE -              
000450*NOT USED BY THIS PROGRAM SINCE PRTOUT IS A SHORT ONE-PAGE                
000460*SUMMARY, BUT CARRIED HERE ANYWAY SO EVERY MLC PROGRAM'S                  
000470*SPECIAL-NAMES PARAGRAPH LOOKS THE SAME TO THE NEXT PROGRAMMER.           
000480        ENVIRONMENT DIVISION.                                             
000490        CONFIGURATION SECTION.                                            
000500        SPECIAL-NAMES.                                                    
000510            C01 IS TOP-OF-FORM.                                           
000520        INPUT-OUTPUT SECTION.                                             
000530        FILE-CONTROL.                                                     
000540*CUSTOMER MASTER, SEQUENTIAL, OPENED INPUT THEN OUTPUT BELOW.             
000550            SELECT CUSTFILE ASSIGN TO CUSTFILE                            
000560                ORGANIZATION IS SEQUENTIAL.                               
000570*LOAN MASTER, SAME TWO-PASS OPEN PATTERN AS CUSTFILE.                     
000580            SELECT LOANFILE ASSIGN TO LOANFILE                            
000590                ORGANIZATION IS SEQUENTIAL.                               
000600*CUSTOMER ONBOARDING EXTRACT - INPUT ONLY, READ ONCE.                     
000610            SELECT CUSTIN ASSIGN TO CUSTIN                                
000620                ORGANIZATION IS SEQUENTIAL.                               
000630*LOAN ONBOARDING EXTRACT - INPUT ONLY, READ ONCE.                         
000640            SELECT LOANIN ASSIGN TO LOANIN                                
000650                ORGANIZATION IS SEQUENTIAL.                               
000660*INGESTION SUMMARY REPORT - OUTPUT ONLY, WRITTEN LAST.                    
000670            SELECT PRTOUT ASSIGN TO PRTOUT                                
000680                ORGANIZATION IS SEQUENTIAL.                               
000690*                                                                         
000700        DATA DIVISION.                                                    
000710        FILE SECTION.                                                     
000720*CUSTOMER MASTER - OPENED INPUT TO LOAD THE TABLE, THEN OPENED            
000730*OUTPUT TO WRITE THE MERGED TABLE BACK OUT.  THE CM- PREFIX ON            
000740*THE COPYBOOK REPLACEMENT KEEPS THIS FD'S FIELD NAMES DISTINCT            
000750*FROM THE CUSTIN FD'S CI- FIELDS BELOW EVEN THOUGH BOTH SHARE             
000760*THE SAME CUSTREC LAYOUT.                                                 
000770        FD  CUSTFILE                                                      
000780            LABEL RECORD IS STANDARD                                      
000790            VALUE OF FILE-ID IS "CUSTFILE".                               
000800            COPY CUSTREC REPLACING ==CUSTOMER-RECORD==                    
000810                BY ==CM-CUSTOMER-RECORD== ==CU-== BY ==CM-==.             
000820*LOAN MASTER - SAME TWO-PASS TREATMENT AS CUSTFILE, LM- PREFIX            
000830*TO KEEP IT SEPARATE FROM LOANIN'S LI- FIELDS.                            
000840        FD  LOANFILE                                                      
000850            LABEL RECORD IS STANDARD                                      
000860            VALUE OF FILE-ID IS "LOANFILE".                               
000870            COPY LOANREC REPLACING ==LOAN-RECORD==                        
000880                BY ==LM-LOAN-RECORD== ==LN-== BY ==LM-==.                 
000890*CUSTOMER EXTRACT FROM UPSTREAM ONBOARDING FEED - READ ONLY,              
000900*NEVER OPENED FOR OUTPUT.  CI- PREFIX.                                    
000910        FD  CUSTIN                                                        
000920            LABEL RECORD IS STANDARD                                      
000930            VALUE OF FILE-ID IS "CUSTIN".                                 
000940            COPY CUSTREC REPLACING ==CUSTOMER-RECORD==                    
000950                BY ==CI-CUSTOMER-RECORD== ==CU-== BY ==CI-==.             
000960*LOAN EXTRACT FROM UPSTREAM ONBOARDING FEED - READ ONLY.  LI-             
000970*PREFIX.                                                                  
000980        FD  LOANIN                                                        
000990            LABEL RECORD IS STANDARD                                      
001000            VALUE OF FILE-ID IS "LOANIN".                                 
001010            COPY LOANREC REPLACING ==LOAN-RECORD==                        
001020                BY ==LI-LOAN-RECORD== ==LN-== BY ==LI-==.                 
001030*INGESTION SUMMARY - STANDARD 132-COLUMN PRINT IMAGE, ONE                 
001040*PHYSICAL FD RECORD BUT TWO LOGICAL LAYOUTS SHARE IT IN                   
001050*WORKING-STORAGE (WS-HDR-LINE, WS-CNT-LINE) VIA REDEFINES.                
001060        FD  PRTOUT                                                        
001070            LABEL RECORD OMITTED                                          
001080            RECORD CONTAINS 132 CHARACTERS.                               
001090        01  PRTOUT-REC.                                                   
001100            05  PRTOUT-REC-DATA      PIC X(131).                          
001110            05  FILLER               PIC X(01).                           
001120*                                                                         
001130        WORKING-STORAGE SECTION.                                          
001140*----------------------------------------------------------               
001150*CUSTOMER WORK TABLE - MASTER LOADED HERE, MERGED, RE-WRITTEN             
001160*----------------------------------------------------------               
001170*500 ENTRIES WAS THE CUSTOMER FILE'S HIGH-WATER MARK PROJECTED            
001180*BACK AT DP-0140 (11/02/87) - RAISED FROM THE ORIGINAL 300 WHEN           
001190*MAKATI BRANCH CAME ON LINE.  IF THE OLD MASTER HAS MORE ROWS             
001200*THAN THIS THE READ INTO WS-CUST-ENTRY(WS-CUST-COUNT + 1) WILL            
001210*SUBSCRIPT OUT OF RANGE - RAISE THE OCCURS, NOT A WORKAROUND.             
001220        01  WS-CUST-TABLE.                                                
001230            05  WS-CUST-ENTRY OCCURS 500 TIMES                            
001240                    ASCENDING KEY IS CT-CUST-ID                           
001250                    INDEXED BY CT-IDX.                                    
001260*CT-CUST-ID IS THE ONLY SEARCH KEY - SEARCH ALL WON'T WORK ON             
001270*A COMPOUND KEY, SO THE OTHER FIELDS ARE PLAIN NON-KEY DATA.              
001280                10  CT-CUST-ID       PIC 9(07).                           
001290                10  CT-FNAME         PIC X(20).                           
001300                10  CT-LNAME         PIC X(20).                           
001310                10  CT-AGE           PIC 9(03).                           
001320                10  CT-PHONE         PIC 9(12).                           
001330*SALARY, LIMIT, AND DEBT ARE ALL 9(13)V99 TO MATCH CUSTREC -              
001340*SEE THE COPYBOOK FOR THE FULL PESO-AMOUNT SIZING RATIONALE.              
001350                10  CT-SALARY        PIC 9(13)V99.                        
001360                10  CT-LIMIT         PIC 9(13)V99.                        
001370                10  CT-DEBT          PIC 9(13)V99.                        
001380            05  FILLER                   PIC X(01).                       
001390        77  WS-CUST-COUNT            PIC 9(5) COMP VALUE ZERO.            
001400*HOLD AREA USED WHEN BUBBLING A NEWLY-ADDED KEY UP INTO                   
001410*ASCENDING SEQUENCE (SAME SHAPE AS ONE WS-CUST-ENTRY).  KEPT              
001420*AS ITS OWN 01 RATHER THAN A WS-CUST-ENTRY SUBSCRIPT BECAUSE              
001430*COBOL WILL NOT LET US MOVE A TABLE ENTRY TO ITSELF THROUGH A             
001440*THIRD SUBSCRIPT WITHOUT AN INTERMEDIATE HOLD AREA - THE OLD              
001450*SORT/MERGE UTILITY PROGRAMS IN THIS SHOP ALL USE THE SAME                
001460*HOLD-AREA IDIOM FOR AN IN-MEMORY TABLE SWAP.                             
001470*FIELD-FOR-FIELD MIRROR OF WS-CUST-ENTRY - THE HC- PREFIX IS              
001480*THE ONLY DIFFERENCE, SO THE TWO GROUP MOVES IN 1046 CAN COPY             
001490*THE WHOLE ROW WITHOUT AN ELEMENTARY-LEVEL MOVE PER FIELD.                
001500        01  WS-HOLD-CUST-ENTRY.                                           
001510            05  HC-CUST-ID           PIC 9(07).                           
001520            05  HC-FNAME             PIC X(20).                           
001530            05  HC-LNAME             PIC X(20).                           
001540            05  HC-AGE               PIC 9(03).                           
001550            05  HC-PHONE             PIC 9(12).                           
001560            05  HC-SALARY            PIC 9(13)V99.                        
001570            05  HC-LIMIT             PIC 9(13)V99.                        
001580            05  HC-DEBT              PIC 9(13)V99.                        
001590            05  FILLER               PIC X(01).                           
001600*----------------------------------------------------------               
001610*LOAN WORK TABLE - SAME TWO-PASS SHAPE AS WS-CUST-TABLE ABOVE.            
001620*1000 ENTRIES WAS RAISED FROM THE ORIGINAL 600 AT DP-0177                 
001630*(09/30/90) WHEN THE PERSONAL LOAN PRODUCT LINE OPENED UP TO              
001640*WALK-IN CUSTOMERS INSTEAD OF JUST PAYROLL-DEDUCTION ACCOUNTS.            
001650*----------------------------------------------------------               
001660        01  WS-LOAN-TABLE.                                                
001670            05  WS-LOAN-ENTRY OCCURS 1000 TIMES                           
001680                    ASCENDING KEY IS LT-LOAN-ID                           
001690                    INDEXED BY LT-IDX.                                    
001700                10  LT-LOAN-ID       PIC 9(07).                           
001710                10  LT-CUST-ID       PIC 9(07).                           
001720                10  LT-AMOUNT        PIC 9(13)V99.                        
001730                10  LT-TENURE        PIC 9(03).                           
001740                10  LT-RATE          PIC 9(03)V99.                        
001750                10  LT-EMI           PIC 9(13)V99.                        
001760                10  LT-EMIS-OK       PIC 9(03).                           
001770                10  LT-START-DT      PIC 9(08).                           
001780                10  LT-END-DT        PIC 9(08).                           
001790            05  FILLER                   PIC X(01).                       
001800        77  WS-LOAN-COUNT            PIC 9(5) COMP VALUE ZERO.            
001810*HOLD AREA FOR BUBBLING A NEW LOAN KEY INTO SEQUENCE - SAME               
001820*REASONING AS WS-HOLD-CUST-ENTRY ABOVE.  WS-SUB BELOW IS                  
001830*SHARED BY BOTH THE CUSTOMER AND LOAN BUBBLE-SORT PARAGRAPHS              
001840*SINCE THEY NEVER RUN AT THE SAME TIME (CUSTOMERS LOAD FULLY              
001850*BEFORE LOANS START, PER THE PROGRAM BANNER ABOVE).                       
001860*MIRROR OF WS-LOAN-ENTRY, HL- PREFIX, SAME REASONING AS                   
001870*WS-HOLD-CUST-ENTRY ABOVE.                                                
001880        01  WS-HOLD-LOAN-ENTRY.                                           
001890            05  HL-LOAN-ID           PIC 9(07).                           
001900            05  HL-CUST-ID           PIC 9(07).                           
001910            05  HL-AMOUNT            PIC 9(13)V99.                        
001920            05  HL-TENURE            PIC 9(03).                           
001930            05  HL-RATE              PIC 9(03)V99.                        
001940            05  HL-EMI               PIC 9(13)V99.                        
001950            05  HL-EMIS-OK           PIC 9(03).                           
001960            05  HL-START-DT          PIC 9(08).                           
001970            05  HL-END-DT            PIC 9(08).                           
001980            05  FILLER               PIC X(01).                           
001990        77  WS-SUB                   PIC 9(5) COMP VALUE ZERO.            
002000*----------------------------------------------------------               
002010*CONTROL SWITCHES - ONE BYTE EACH, 'Y'/'N', TESTED THROUGH THE            
002020*88-LEVEL CONDITION NAME RATHER THAN COMPARING THE SWITCH                 
002030*ITSELF SO THE PROCEDURE DIVISION READS LIKE ENGLISH.  THE                
002040*TWO -VALID-SW ITEMS BELOW WERE ADDED UNDER DP-0356 AND                   
002050*DEFAULT TO 'Y' SINCE MOST RECORDS ON A GIVEN FEED ARE CLEAN.             
002060*----------------------------------------------------------               
002070        01  WS-SWITCHES.                                                  
002080            05  WS-OLDCUST-SW        PIC X(01) VALUE 'N'.                 
002090                88  WS-OLDCUST-EOF       VALUE 'Y'.                       
002100            05  WS-CUSTIN-SW         PIC X(01) VALUE 'N'.                 
002110                88  WS-CUSTIN-EOF        VALUE 'Y'.                       
002120            05  WS-OLDLOAN-SW        PIC X(01) VALUE 'N'.                 
002130                88  WS-OLDLOAN-EOF       VALUE 'Y'.                       
002140            05  WS-LOANIN-SW         PIC X(01) VALUE 'N'.                 
002150                88  WS-LOANIN-EOF        VALUE 'Y'.                       
002160            05  WS-FOUND-SW          PIC X(01) VALUE 'N'.                 
002170                88  WS-FOUND-YES         VALUE 'Y'.                       
002180            05  WS-CUSTIN-VALID-SW   PIC X(01) VALUE 'Y'.                 
002190                88  WS-CUSTIN-VALID      VALUE 'Y'.                       
002200            05  WS-LOANIN-VALID-SW   PIC X(01) VALUE 'Y'.                 
002210                88  WS-LOANIN-VALID      VALUE 'Y'.                       
002220            05  FILLER               PIC X(01).                           
002230*----------------------------------------------------------               
002240*INGESTION COUNTERS - ONE GROUP PER FEED, PRINTED ON THE 9000             
002250*SUMMARY REPORT.  READ = TOTAL RECORDS SEEN ON THE FEED.                  
002260*CREATED/UPDATED SPLIT OUT WHETHER THE KEY WAS ALREADY ON THE             
002270*MASTER.  SKIPPED (LOANIN ONLY) MEANS THE KEYS WERE VALID BUT             
002280*REFERENCED A CUSTOMER-ID NOT ON FILE.  ERRORS MEANS THE KEY              
002290*FIELD ITSELF WAS NOT NUMERIC AND THE RECORD COULD NOT BE                 
002300*FILED AT ALL (REQUEST DP-0356 - SEE THE CHANGE LOG).                     
002310*----------------------------------------------------------               
002320        01  WS-CUST-COUNTERS.                                             
002330            05  WS-CI-READ           PIC 9(5) COMP VALUE ZERO.            
002340            05  WS-CI-CREATED        PIC 9(5) COMP VALUE ZERO.            
002350            05  WS-CI-UPDATED        PIC 9(5) COMP VALUE ZERO.            
002360            05  WS-CI-ERRORS         PIC 9(5) COMP VALUE ZERO.            
002370            05  FILLER               PIC X(01).                           
002380        01  WS-LOAN-COUNTERS.                                             
002390            05  WS-LI-READ           PIC 9(5) COMP VALUE ZERO.            
002400            05  WS-LI-CREATED        PIC 9(5) COMP VALUE ZERO.            
002410            05  WS-LI-UPDATED        PIC 9(5) COMP VALUE ZERO.            
002420            05  WS-LI-SKIPPED        PIC 9(5) COMP VALUE ZERO.            
002430            05  WS-LI-ERRORS         PIC 9(5) COMP VALUE ZERO.            
002440            05  FILLER               PIC X(01).                           
002450*----------------------------------------------------------               
002460*REPORT PRINT AREAS - THREE ALTERNATE VIEWS OF ONE 132-BYTE               
002470*LINE, ONE MOVE-OUT PER LOGICAL RECORD TYPE.  MOVING SPACES TO            
002480*WS-PRINT-LINE (THE BASE 01) ALSO BLANKS OUT WHICHEVER OF THE             
002490*REDEFINED VIEWS THE CALLER USES NEXT, SINCE THEY ALL SHARE               
002500*THE SAME STORAGE.                                                        
002510*----------------------------------------------------------               
002520        01  WS-PRINT-LINE.                                                
002530            05  WS-PL-DATA           PIC X(131).                          
002540            05  FILLER               PIC X(01).                           
002550*BANNER-LINE VIEW - ONE LEFT-JUSTIFIED TITLE FIELD, THE REST              
002560*BLANK.  USED FOR BOTH TITLE LINES ON THE SUMMARY REPORT.                 
002570        01  WS-HDR-LINE REDEFINES WS-PRINT-LINE.                          
002580            05  WS-HDR-TITLE         PIC X(50).                           
002590            05  FILLER               PIC X(82).                           
002600*COUNT-LINE VIEW - ONE LABEL AND FIVE ZERO-SUPPRESSED NUMERIC             
002610*COLUMNS.  DOUBLES AS THE COLUMN-HEADING LINE WHEN ONLY                   
002620*WS-CNT-LABEL IS FILLED IN (SEE 9000-SUMMARY-RTN).                        
002630        01  WS-CNT-LINE REDEFINES WS-PRINT-LINE.                          
002640            05  WS-CNT-LABEL         PIC X(14).                           
002650            05  WS-CNT-READ          PIC ZZZZ9.                           
002660            05  FILLER               PIC X(03).                           
002670            05  WS-CNT-CREATED       PIC ZZZZ9.                           
002680            05  FILLER               PIC X(03).                           
002690            05  WS-CNT-UPDATED       PIC ZZZZ9.                           
002700            05  FILLER               PIC X(03).                           
002710            05  WS-CNT-SKIPPED       PIC ZZZZ9.                           
002720            05  FILLER               PIC X(03).                           
002730            05  WS-CNT-ERRORS        PIC ZZZZ9.                           
002740            05  FILLER               PIC X(84).                           
002750*DATE WORK AREA - USED BY 2060-WRITE-LOAN-RTN TO SPLIT THE                
002760*PACKED CCYYMMDD TABLE DATE (LT-START-DT/LT-END-DT, BOTH                  
002770*PIC 9(08)) INTO THE SEPARATE CCYY/MM/DD FIELDS THE LOAN                  
002780*MASTER RECORD LAYOUT (LOANREC) EXPECTS.  ONE SCALAR AREA IS              
002790*REUSED FOR BOTH THE START DATE AND THE END DATE, ONE AFTER               
002800*THE OTHER, SINCE THEY ARE NEVER NEEDED AT THE SAME TIME.                 
002810        01  WS-DATE-NUM              PIC 9(08).                           
002820        01  WS-DATE-GRP REDEFINES WS-DATE-NUM.                            
002830            05  WS-DATE-CCYY         PIC 9(04).                           
002840            05  WS-DATE-MM           PIC 9(02).                           
002850            05  WS-DATE-DD           PIC 9(02).                           
002860*                                                                         
002870*MAIN LINE - THREE STEPS, RUN IN THIS ORDER EVERY TIME: LOAD              
002880*CUSTOMERS FIRST (LOANS NEED THE CUSTOMER TABLE TO VALIDATE               
002890*AGAINST), THEN LOANS, THEN PRINT ONE SUMMARY COVERING BOTH.              
002900        PROCEDURE DIVISION.                                               
002910        0000-MAIN-RTN.                                                    
002920            PERFORM 1000-LOAD-CUST-RTN THRU 1000-EXIT.                    
002930            PERFORM 2000-LOAD-LOAN-RTN THRU 2000-EXIT.                    
002940            PERFORM 9000-SUMMARY-RTN THRU 9000-EXIT.                      
002950            STOP RUN.                                                     
002960*                                                                         
002970*----------------------------------------------------------               
002980*1000 - LOAD CUSTOMER MASTER: OLD MASTER INTO TABLE, THEN                 
002990*MERGE CUSTIN TRANSACTIONS, THEN REWRITE THE MASTER.                      
003000*----------------------------------------------------------               
003010        1000-LOAD-CUST-RTN.                                               
003020            OPEN INPUT CUSTFILE.                                          
003030            PERFORM 1010-READ-OLDCUST-RTN THRU 1010-EXIT                  
003040                UNTIL WS-OLDCUST-EOF.                                     
003050            CLOSE CUSTFILE.                                               
003060            OPEN INPUT CUSTIN.                                            
003070            PERFORM 1020-READ-CUSTIN-RTN THRU 1020-EXIT                   
003080                UNTIL WS-CUSTIN-EOF.                                      
003090            CLOSE CUSTIN.                                                 
003100            OPEN OUTPUT CUSTFILE.                                         
003110            PERFORM 1050-WRITE-CUST-RTN THRU 1050-EXIT                    
003120                VARYING CT-IDX FROM 1 BY 1                                
003130                UNTIL CT-IDX > WS-CUST-COUNT.                             
003140            CLOSE CUSTFILE.                                               
003150        1000-EXIT.                                                        
003160            EXIT.                                                         
003170*                                                                         
003180*READ ONE RECORD OF THE OLD CUSTOMER MASTER STRAIGHT INTO THE             
003190*NEXT FREE TABLE SLOT - THE TABLE ENDS UP IN THE SAME KEY                 
003200*ORDER THE MASTER FILE WAS IN, WHICH IS ASCENDING BY                      
003210*CUST-ID SINCE THAT IS HOW MLC01 ALWAYS WRITES IT BACK OUT.               
003220        1010-READ-OLDCUST-RTN.                                            
003230            READ CUSTFILE INTO WS-CUST-ENTRY(WS-CUST-COUNT + 1)           
003240                AT END                                                    
003250                    SET WS-OLDCUST-EOF TO TRUE                            
003260                NOT AT END                                                
003270                    ADD 1 TO WS-CUST-COUNT                                
003280            END-READ.                                                     
003290        1010-EXIT.                                                        
003300            EXIT.                                                         
003310*                                                                         
003320*READ ONE CUSTIN TRANSACTION AND DRIVE IT THROUGH EDIT THEN               
003330*MERGE.  A KEY-FIELD EDIT FAILURE SHORT-CIRCUITS THE MERGE                
003340*ENTIRELY AND ONLY BUMPS THE ERROR COUNTER - THERE IS NOTHING             
003350*TO MERGE ON IF WE CANNOT TRUST CI-CUST-ID.                               
003360        1020-READ-CUSTIN-RTN.                                             
003370            READ CUSTIN                                                   
003380                AT END                                                    
003390                    SET WS-CUSTIN-EOF TO TRUE                             
003400                NOT AT END                                                
003410                    ADD 1 TO WS-CI-READ                                   
003420                    PERFORM 1030-EDIT-CUSTIN-RTN THRU 1030-EXIT           
003430                    IF WS-CUSTIN-VALID                                    
003440                        PERFORM 1040-MERGE-CUSTIN-RTN                     
003450                            THRU 1040-EXIT                                
003460                    ELSE                                                  
003470                        ADD 1 TO WS-CI-ERRORS                             
003480                    END-IF                                                
003490            END-READ.                                                     
003500        1020-EXIT.                                                        
003510            EXIT.                                                         
003520*                                                                         
003530*EDIT ONE CUSTIN RECORD.  CI-CUST-ID IS THE MASTER KEY AND MUST           
003540*BE NUMERIC OR THE RECORD CANNOT BE FILED - WS-CUSTIN-VALID-SW IS         
003550*SET TO 'N' AND THE CALLER COUNTS IT AS AN ERROR, NOT A SKIP,             
003560*BECAUSE THE FEED ITSELF IS BAD, NOT MERELY REFERENCING SOMETHING         
003570*MISSING (REQUEST DP-0356).  THE NON-KEY FIELDS BELOW ARE NOT             
003580*FATAL - A NON-NUMERIC AGE/PHONE/SALARY/LIMIT/DEBT IS FORCED TO           
003590*ZERO AND THE RECORD STILL GOES ON THROUGH (REQUEST DP-0355).             
003600        1030-EDIT-CUSTIN-RTN.                                             
003610            SET WS-CUSTIN-VALID-SW TO 'Y'.                                
003620            IF CI-CUST-ID IS NOT NUMERIC                                  
003630                SET WS-CUSTIN-VALID-SW TO 'N'                             
003640            ELSE                                                          
003650                IF CI-AGE IS NOT NUMERIC                                  
003660                    MOVE ZERO TO CI-AGE                                   
003670                END-IF                                                    
003680                IF CI-PHONE IS NOT NUMERIC                                
003690                    MOVE ZERO TO CI-PHONE                                 
003700                END-IF                                                    
003710                IF CI-SALARY IS NOT NUMERIC                               
003720                    MOVE ZERO TO CI-SALARY                                
003730                END-IF                                                    
003740                IF CI-LIMIT IS NOT NUMERIC                                
003750                    MOVE ZERO TO CI-LIMIT                                 
003760                END-IF                                                    
003770                IF CI-DEBT IS NOT NUMERIC                                 
003780                    MOVE ZERO TO CI-DEBT                                  
003790                END-IF                                                    
003800            END-IF.                                                       
003810        1030-EXIT.                                                        
003820            EXIT.                                                         
003830*                                                                         
003840*SEARCH ALL DEPENDS ON WS-CUST-ENTRY STAYING IN ASCENDING                 
003850*CT-CUST-ID ORDER AT ALL TIMES - THAT IS WHY A NOT-FOUND KEY              
003860*GETS APPENDED THEN IMMEDIATELY RESORTED BY 1045 BEFORE THE               
003870*NEXT CUSTIN RECORD CAN BE MERGED.  A FOUND KEY IS UPDATED IN             
003880*PLACE AND NEVER NEEDS RESORTING SINCE THE KEY ITSELF DOES                
003890*NOT MOVE.                                                                
003900        1040-MERGE-CUSTIN-RTN.                                            
003910            SET WS-FOUND-SW TO 'N'.                                       
003920            IF WS-CUST-COUNT NOT = ZERO                                   
003930                SET CT-IDX TO 1                                           
003940                SEARCH ALL WS-CUST-ENTRY                                  
003950                    AT END                                                
003960                        CONTINUE                                          
003970                    WHEN CT-CUST-ID(CT-IDX) = CI-CUST-ID                  
003980                        SET WS-FOUND-SW TO 'Y'                            
003990                END-SEARCH                                                
004000            END-IF.                                                       
004010            IF WS-FOUND-YES                                               
004020                MOVE CI-FNAME  TO CT-FNAME(CT-IDX)                        
004030                MOVE CI-LNAME  TO CT-LNAME(CT-IDX)                        
004040                MOVE CI-AGE    TO CT-AGE(CT-IDX)                          
004050                MOVE CI-PHONE  TO CT-PHONE(CT-IDX)                        
004060                MOVE CI-SALARY TO CT-SALARY(CT-IDX)                       
004070                MOVE CI-LIMIT  TO CT-LIMIT(CT-IDX)                        
004080                MOVE CI-DEBT   TO CT-DEBT(CT-IDX)                         
004090                ADD 1 TO WS-CI-UPDATED                                    
004100            ELSE                                                          
004110                ADD 1 TO WS-CUST-COUNT                                    
004120                MOVE CI-CUST-ID TO CT-CUST-ID(WS-CUST-COUNT)              
004130                MOVE CI-FNAME   TO CT-FNAME(WS-CUST-COUNT)                
004140                MOVE CI-LNAME   TO CT-LNAME(WS-CUST-COUNT)                
004150                MOVE CI-AGE     TO CT-AGE(WS-CUST-COUNT)                  
004160                MOVE CI-PHONE   TO CT-PHONE(WS-CUST-COUNT)                
004170                MOVE CI-SALARY  TO CT-SALARY(WS-CUST-COUNT)               
004180                MOVE CI-LIMIT   TO CT-LIMIT(WS-CUST-COUNT)                
004190                MOVE CI-DEBT    TO CT-DEBT(WS-CUST-COUNT)                 
004200                PERFORM 1045-RESORT-CUST-RTN THRU 1045-EXIT               
004210                ADD 1 TO WS-CI-CREATED                                    
004220            END-IF.                                                       
004230        1040-EXIT.                                                        
004240            EXIT.                                                         
004250*                                                                         
004260*NEW KEY WAS APPENDED AT THE BOTTOM - BUBBLE IT UP INTO                   
004270*ASCENDING SEQUENCE SO SEARCH ALL STAYS VALID NEXT TIME.                  
004280        1045-RESORT-CUST-RTN.                                             
004290            MOVE WS-CUST-COUNT TO WS-SUB.                                 
004300            PERFORM 1046-BUBBLE-CUST-RTN THRU 1046-EXIT                   
004310                UNTIL WS-SUB = 1                                          
004320                OR CT-CUST-ID(WS-SUB) >= CT-CUST-ID(WS-SUB - 1).          
004330        1045-EXIT.                                                        
004340            EXIT.                                                         
004350*                                                                         
004360*ONE SWAP OF ADJACENT TABLE ENTRIES.  1045 CALLS THIS ONCE                
004370*PER POSITION THE NEW KEY HAS TO MOVE - FOR A FEED THAT IS                
004380*MOSTLY IN KEY ORDER ALREADY THIS IS ONE OR TWO SWAPS, NOT A              
004390*FULL SORT, WHICH IS WHY THE SHOP HAS NEVER BOTHERED CALLING              
004400*OUT TO A SORT UTILITY FOR THIS STEP.                                     
004410        1046-BUBBLE-CUST-RTN.                                             
004420            MOVE WS-CUST-ENTRY(WS-SUB) TO WS-HOLD-CUST-ENTRY.             
004430            MOVE WS-CUST-ENTRY(WS-SUB - 1)                                
004440                TO WS-CUST-ENTRY(WS-SUB).                                 
004450            MOVE WS-HOLD-CUST-ENTRY                                       
004460                TO WS-CUST-ENTRY(WS-SUB - 1).                             
004470            SUBTRACT 1 FROM WS-SUB.                                       
004480        1046-EXIT.                                                        
004490            EXIT.                                                         
004500*                                                                         
004510*REWRITE ONE MERGED TABLE ROW OUT TO THE NEW CUSTOMER MASTER.             
004520*CALLED ONCE PER TABLE ENTRY BY THE VARYING PERFORM BACK IN               
004530*1000-LOAD-CUST-RTN, IN ASCENDING CT-CUST-ID ORDER, SO THE                
004540*NEW MASTER COMES OUT SORTED THE SAME WAY THE OLD ONE WAS.                
004550        1050-WRITE-CUST-RTN.                                              
004560*STRAIGHT FIELD-BY-FIELD MOVE, TABLE SLOT TO MASTER RECORD -              
004570*NO EDITING HAPPENS HERE, THAT WAS ALL DONE BACK IN 1030.                 
004580            MOVE CT-CUST-ID(CT-IDX) TO CM-CUST-ID.                        
004590            MOVE CT-FNAME(CT-IDX)   TO CM-FNAME.                          
004600            MOVE CT-LNAME(CT-IDX)   TO CM-LNAME.                          
004610            MOVE CT-AGE(CT-IDX)     TO CM-AGE.                            
004620            MOVE CT-PHONE(CT-IDX)   TO CM-PHONE.                          
004630            MOVE CT-SALARY(CT-IDX)  TO CM-SALARY.                         
004640            MOVE CT-LIMIT(CT-IDX)   TO CM-LIMIT.                          
004650            MOVE CT-DEBT(CT-IDX)    TO CM-DEBT.                           
004660            WRITE CM-CUSTOMER-RECORD.                                     
004670        1050-EXIT.                                                        
004680            EXIT.                                                         
004690*                                                                         
004700*----------------------------------------------------------               
004710*2000 - LOAD LOAN MASTER: OLD MASTER INTO TABLE, THEN MERGE               
004720*LOANIN TRANSACTIONS (SKIPPING UNKNOWN CUSTOMERS), REWRITE.               
004730*----------------------------------------------------------               
004740        2000-LOAD-LOAN-RTN.                                               
004750            OPEN INPUT LOANFILE.                                          
004760            PERFORM 2010-READ-OLDLOAN-RTN THRU 2010-EXIT                  
004770                UNTIL WS-OLDLOAN-EOF.                                     
004780            CLOSE LOANFILE.                                               
004790            OPEN INPUT LOANIN.                                            
004800            PERFORM 2020-READ-LOANIN-RTN THRU 2020-EXIT                   
004810                UNTIL WS-LOANIN-EOF.                                      
004820            CLOSE LOANIN.                                                 
004830            OPEN OUTPUT LOANFILE.                                         
004840            PERFORM 2060-WRITE-LOAN-RTN THRU 2060-EXIT                    
004850                VARYING LT-IDX FROM 1 BY 1                                
004860                UNTIL LT-IDX > WS-LOAN-COUNT.                             
004870            CLOSE LOANFILE.                                               
004880        2000-EXIT.                                                        
004890            EXIT.                                                         
004900*                                                                         
004910*SAME IDEA AS 1010 ABOVE BUT FOR THE LOAN MASTER - READ ONE               
004920*OLD-MASTER ROW STRAIGHT INTO THE NEXT FREE WS-LOAN-ENTRY SLOT.           
004930        2010-READ-OLDLOAN-RTN.                                            
004940            READ LOANFILE INTO WS-LOAN-ENTRY(WS-LOAN-COUNT + 1)           
004950                AT END                                                    
004960                    SET WS-OLDLOAN-EOF TO TRUE                            
004970                NOT AT END                                                
004980                    ADD 1 TO WS-LOAN-COUNT                                
004990            END-READ.                                                     
005000        2010-EXIT.                                                        
005010            EXIT.                                                         
005020*                                                                         
005030*READ ONE LOANIN TRANSACTION.  THREE OUTCOMES PER RECORD:                 
005040*(1) A NON-NUMERIC KEY IS AN ERROR AND NEVER TOUCHES THE                  
005050*TABLE, (2) A NUMERIC KEY WHOSE CUSTOMER IS NOT ON FILE IS A              
005060*SKIP, (3) A NUMERIC KEY WITH A KNOWN CUSTOMER IS MERGED.                 
005070        2020-READ-LOANIN-RTN.                                             
005080            READ LOANIN                                                   
005090                AT END                                                    
005100                    SET WS-LOANIN-EOF TO TRUE                             
005110                NOT AT END                                                
005120                    ADD 1 TO WS-LI-READ                                   
005130                    PERFORM 2030-EDIT-LOANIN-RTN THRU 2030-EXIT           
005140                    IF WS-LOANIN-VALID                                    
005150                        PERFORM 2040-FIND-CUST-RTN THRU 2040-EXIT         
005160                        IF WS-FOUND-YES                                   
005170                            PERFORM 2050-MERGE-LOANIN-RTN                 
005180                                THRU 2050-EXIT                            
005190                        ELSE                                              
005200                            ADD 1 TO WS-LI-SKIPPED                        
005210                        END-IF                                            
005220                    ELSE                                                  
005230                        ADD 1 TO WS-LI-ERRORS                             
005240                    END-IF                                                
005250            END-READ.                                                     
005260        2020-EXIT.                                                        
005270            EXIT.                                                         
005280*                                                                         
005290*EDIT ONE LOANIN RECORD.  LI-LOAN-ID AND LI-CUST-ID ARE BOTH              
005300*KEYS - ONE FILES THE LOAN, THE OTHER LOOKS UP THE OWNING                 
005310*CUSTOMER - SO EITHER BEING NON-NUMERIC MAKES THE WHOLE RECORD            
005320*UNUSABLE AND WS-LOANIN-VALID-SW GOES TO 'N'.  THIS IS COUNTED            
005330*AS AN ERROR (BAD FEED) AND IS KEPT SEPARATE FROM WS-LI-SKIPPED,          
005340*WHICH STILL MEANS "KEYS WERE FINE BUT NO SUCH CUSTOMER ON FILE"          
005350*(REQUEST DP-0356).  NON-KEY FIELDS FALL BACK TO ZERO AS BEFORE           
005360*(REQUEST DP-0355).                                                       
005370        2030-EDIT-LOANIN-RTN.                                             
005380            SET WS-LOANIN-VALID-SW TO 'Y'.                                
005390            IF LI-LOAN-ID IS NOT NUMERIC                                  
005400                SET WS-LOANIN-VALID-SW TO 'N'                             
005410            END-IF.                                                       
005420            IF LI-CUST-ID IS NOT NUMERIC                                  
005430                SET WS-LOANIN-VALID-SW TO 'N'                             
005440            END-IF.                                                       
005450            IF WS-LOANIN-VALID                                            
005460                IF LI-AMOUNT IS NOT NUMERIC                               
005470                    MOVE ZERO TO LI-AMOUNT                                
005480                END-IF                                                    
005490                IF LI-TENURE IS NOT NUMERIC                               
005500                    MOVE ZERO TO LI-TENURE                                
005510                END-IF                                                    
005520                IF LI-RATE IS NOT NUMERIC                                 
005530                    MOVE ZERO TO LI-RATE                                  
005540                END-IF                                                    
005550                IF LI-EMI IS NOT NUMERIC                                  
005560                    MOVE ZERO TO LI-EMI                                   
005570                END-IF                                                    
005580                IF LI-EMIS-OK IS NOT NUMERIC                              
005590                    MOVE ZERO TO LI-EMIS-OK                               
005600                END-IF                                                    
005610            END-IF.                                                       
005620        2030-EXIT.                                                        
005630            EXIT.                                                         
005640*                                                                         
005650*CUSTOMER MASTER WAS ALREADY REWRITTEN BY 1000 - SEARCH THE               
005660*IN-MEMORY CUSTOMER TABLE, NOT THE FILE.                                  
005670        2040-FIND-CUST-RTN.                                               
005680            SET WS-FOUND-SW TO 'N'.                                       
005690            IF WS-CUST-COUNT NOT = ZERO                                   
005700                SET CT-IDX TO 1                                           
005710                SEARCH ALL WS-CUST-ENTRY                                  
005720                    AT END                                                
005730                        CONTINUE                                          
005740                    WHEN CT-CUST-ID(CT-IDX) = LI-CUST-ID                  
005750                        SET WS-FOUND-SW TO 'Y'                            
005760                END-SEARCH                                                
005770            END-IF.                                                       
005780        2040-EXIT.                                                        
005790            EXIT.                                                         
005800*                                                                         
005810*SAME PATTERN AS 1040-MERGE-CUSTIN-RTN - SEARCH THE LOAN TABLE            
005820*BY LT-LOAN-ID, UPDATE IN PLACE IF FOUND, OTHERWISE APPEND AND            
005830*RESORT.  LI-CUST-ID IS ALREADY KNOWN GOOD HERE BECAUSE 2040              
005840*JUST FOUND IT ON THE CUSTOMER TABLE.                                     
005850        2050-MERGE-LOANIN-RTN.                                            
005860            SET WS-FOUND-SW TO 'N'.                                       
005870            IF WS-LOAN-COUNT NOT = ZERO                                   
005880                SET LT-IDX TO 1                                           
005890                SEARCH ALL WS-LOAN-ENTRY                                  
005900                    AT END                                                
005910                        CONTINUE                                          
005920                    WHEN LT-LOAN-ID(LT-IDX) = LI-LOAN-ID                  
005930                        SET WS-FOUND-SW TO 'Y'                            
005940                END-SEARCH                                                
005950            END-IF.                                                       
005960            IF WS-FOUND-YES                                               
005970                MOVE LI-CUST-ID  TO LT-CUST-ID(LT-IDX)                    
005980                MOVE LI-AMOUNT   TO LT-AMOUNT(LT-IDX)                     
005990                MOVE LI-TENURE   TO LT-TENURE(LT-IDX)                     
006000                MOVE LI-RATE     TO LT-RATE(LT-IDX)                       
006010                MOVE LI-EMI      TO LT-EMI(LT-IDX)                        
006020                MOVE LI-EMIS-OK  TO LT-EMIS-OK(LT-IDX)                    
006030                MOVE LI-START-DT TO LT-START-DT(LT-IDX)                   
006040                MOVE LI-END-DT   TO LT-END-DT(LT-IDX)                     
006050                ADD 1 TO WS-LI-UPDATED                                    
006060            ELSE                                                          
006070                ADD 1 TO WS-LOAN-COUNT                                    
006080                MOVE LI-LOAN-ID  TO LT-LOAN-ID(WS-LOAN-COUNT)             
006090                MOVE LI-CUST-ID  TO LT-CUST-ID(WS-LOAN-COUNT)             
006100                MOVE LI-AMOUNT   TO LT-AMOUNT(WS-LOAN-COUNT)              
006110                MOVE LI-TENURE   TO LT-TENURE(WS-LOAN-COUNT)              
006120                MOVE LI-RATE     TO LT-RATE(WS-LOAN-COUNT)                
006130                MOVE LI-EMI      TO LT-EMI(WS-LOAN-COUNT)                 
006140                MOVE LI-EMIS-OK  TO LT-EMIS-OK(WS-LOAN-COUNT)             
006150                MOVE LI-START-DT TO LT-START-DT(WS-LOAN-COUNT)            
006160                MOVE LI-END-DT   TO LT-END-DT(WS-LOAN-COUNT)              
006170                PERFORM 2055-RESORT-LOAN-RTN THRU 2055-EXIT               
006180                ADD 1 TO WS-LI-CREATED                                    
006190            END-IF.                                                       
006200        2050-EXIT.                                                        
006210            EXIT.                                                         
006220*                                                                         
006230*SAME BUBBLE-UP TECHNIQUE AS 1045-RESORT-CUST-RTN, ONE ENTRY              
006240*AT A TIME UNTIL LT-LOAN-ID IS BACK IN ASCENDING ORDER.                   
006250        2055-RESORT-LOAN-RTN.                                             
006260            MOVE WS-LOAN-COUNT TO WS-SUB.                                 
006270            PERFORM 2056-BUBBLE-LOAN-RTN THRU 2056-EXIT                   
006280                UNTIL WS-SUB = 1                                          
006290                OR LT-LOAN-ID(WS-SUB) >= LT-LOAN-ID(WS-SUB - 1).          
006300        2055-EXIT.                                                        
006310            EXIT.                                                         
006320*                                                                         
006330*ONE SWAP, VIA WS-HOLD-LOAN-ENTRY, JUST LIKE 1046 DOES FOR                
006340*THE CUSTOMER TABLE.                                                      
006350        2056-BUBBLE-LOAN-RTN.                                             
006360            MOVE WS-LOAN-ENTRY(WS-SUB) TO WS-HOLD-LOAN-ENTRY.             
006370            MOVE WS-LOAN-ENTRY(WS-SUB - 1)                                
006380                TO WS-LOAN-ENTRY(WS-SUB).                                 
006390            MOVE WS-HOLD-LOAN-ENTRY                                       
006400                TO WS-LOAN-ENTRY(WS-SUB - 1).                             
006410            SUBTRACT 1 FROM WS-SUB.                                       
006420        2056-EXIT.                                                        
006430            EXIT.                                                         
006440*                                                                         
006450*REWRITE ONE LOAN TABLE ROW TO THE NEW LOAN MASTER.  THE                  
006460*START AND END DATES ARE HELD ON THE TABLE AS ONE PACKED                  
006470*8-DIGIT NUMBER (LT-START-DT/LT-END-DT) BUT THE MASTER RECORD             
006480*BREAKS THEM OUT INTO SEPARATE CCYY/MM/DD FIELDS, SO EACH ONE             
006490*IS ROUTED THROUGH WS-DATE-NUM/WS-DATE-GRP TO SPLIT IT APART.             
006500        2060-WRITE-LOAN-RTN.                                              
006510*PRINCIPAL, TENURE, RATE, EMI AND THE EMIS-PAID-OK COUNT ALL              
006520*MOVE ACROSS UNCHANGED - ONLY THE TWO DATES BELOW NEED THE                
006530*WS-DATE-NUM/WS-DATE-GRP SPLIT.                                           
006540            MOVE LT-LOAN-ID(LT-IDX)  TO LM-LOAN-ID.                       
006550            MOVE LT-CUST-ID(LT-IDX)  TO LM-CUST-ID.                       
006560            MOVE LT-AMOUNT(LT-IDX)   TO LM-AMOUNT.                        
006570            MOVE LT-TENURE(LT-IDX)   TO LM-TENURE.                        
006580            MOVE LT-RATE(LT-IDX)     TO LM-RATE.                          
006590            MOVE LT-EMI(LT-IDX)      TO LM-EMI.                           
006600            MOVE LT-EMIS-OK(LT-IDX)  TO LM-EMIS-OK.                       
006610            MOVE LT-START-DT(LT-IDX) TO WS-DATE-NUM.                      
006620            MOVE WS-DATE-CCYY        TO LM-START-CCYY.                    
006630            MOVE WS-DATE-MM          TO LM-START-MM.                      
006640            MOVE WS-DATE-DD          TO LM-START-DD.                      
006650            MOVE LT-END-DT(LT-IDX)   TO WS-DATE-NUM.                      
006660            MOVE WS-DATE-CCYY        TO LM-END-CCYY.                      
006670            MOVE WS-DATE-MM          TO LM-END-MM.                        
006680            MOVE WS-DATE-DD          TO LM-END-DD.                        
006690            WRITE LM-LOAN-RECORD.                                         
006700        2060-EXIT.                                                        
006710            EXIT.                                                         
006720*                                                                         
006730*----------------------------------------------------------               
006740*9000 - PRINT THE INGESTION SUMMARY REPORT.  TWO TITLE LINES,             
006750*A BLANK, A COLUMN-HEADING LINE, AND ONE COUNT LINE PER FEED -            
006760*NO PAGE BREAKS OR CONTROL FOOTINGS SINCE THIS NEVER RUNS                 
006770*LONGER THAN FIVE LINES REGARDLESS OF VOLUME.                             
006780*----------------------------------------------------------               
006790        9000-SUMMARY-RTN.                                                 
006800            OPEN OUTPUT PRTOUT.                                           
006810*BANNER LINE 1 - COMPANY NAME.                                            
006820            MOVE SPACES TO WS-PRINT-LINE.                                 
006830            MOVE "MABUHAY LENDING CORPORATION" TO WS-HDR-TITLE.           
006840            WRITE PRTOUT-REC FROM WS-PRINT-LINE.                          
006850*BANNER LINE 2 - REPORT TITLE.                                            
006860            MOVE SPACES TO WS-PRINT-LINE.                                 
006870            MOVE "CUSTOMER/LOAN INGESTION SUMMARY"                        
006880                TO WS-HDR-TITLE.                                          
006890            WRITE PRTOUT-REC FROM WS-PRINT-LINE.                          
006900            MOVE SPACES TO WS-PRINT-LINE.                                 
006910            WRITE PRTOUT-REC FROM WS-PRINT-LINE.                          
006920*COLUMN-HEADING LINE - REUSES WS-CNT-LINE WITH ONLY THE LABEL             
006930*FILLED IN SO THE NUMERIC COLUMNS UNDERNEATH IT LINE UP.                  
006940            MOVE SPACES TO WS-CNT-LINE.                                   
006950            MOVE "FILE" TO WS-CNT-LABEL.                                  
006960            WRITE PRTOUT-REC FROM WS-CNT-LINE.                            
006970*CUSTIN COUNT LINE - SKIPPED IS ALWAYS ZERO HERE SINCE THERE              
006980*IS NO SUCH THING AS A CUSTOMER RECORD REFERENCING SOMETHING              
006990*MISSING; ONLY LOAN RECORDS CAN BE SKIPPED FOR THAT REASON.               
007000            MOVE SPACES TO WS-CNT-LINE.                                   
007010            MOVE "CUSTIN"          TO WS-CNT-LABEL.                       
007020            MOVE WS-CI-READ        TO WS-CNT-READ.                        
007030            MOVE WS-CI-CREATED     TO WS-CNT-CREATED.                     
007040            MOVE WS-CI-UPDATED     TO WS-CNT-UPDATED.                     
007050            MOVE ZERO              TO WS-CNT-SKIPPED.                     
007060            MOVE WS-CI-ERRORS      TO WS-CNT-ERRORS.                      
007070            WRITE PRTOUT-REC FROM WS-CNT-LINE.                            
007080*LOANIN COUNT LINE - THE ONLY ONE OF THE TWO WHERE SKIPPED                
007090*CAN BE NONZERO.                                                          
007100            MOVE SPACES TO WS-CNT-LINE.                                   
007110            MOVE "LOANIN"          TO WS-CNT-LABEL.                       
007120            MOVE WS-LI-READ        TO WS-CNT-READ.                        
007130            MOVE WS-LI-CREATED     TO WS-CNT-CREATED.                     
007140            MOVE WS-LI-UPDATED     TO WS-CNT-UPDATED.                     
007150            MOVE WS-LI-SKIPPED     TO WS-CNT-SKIPPED.                     
007160            MOVE WS-LI-ERRORS      TO WS-CNT-ERRORS.                      
007170            WRITE PRTOUT-REC FROM WS-CNT-LINE.                            
007180            CLOSE PRTOUT.                                                 
007190        9000-EXIT.                                                        
007200            EXIT.                                                         
