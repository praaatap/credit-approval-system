000010*================================================================         
000020*LOANREC.CPY                                                              
000030*MABUHAY LENDING CORPORATION -- DATA PROCESSING DEPT                      
000040*LOAN MASTER RECORD LAYOUT                                                
000050*USED BY MLC01 (INGEST) MLC03 (LOANS) AND MLC04 (INQUIRY).                
000060*KEYED ON LN-LOAN-ID, ASCENDING SEQUENCE.                                 
000070*================================================================         
000080*CHANGE LOG                                                               
000090*   DATE       BY   REQ NO   DESCRIPTION                                  
000100*   ---------  ---  -------  ------------------------------               
000110*   03/14/84   RDC  DP-0091  ORIGINAL LAYOUT                              
000120*   09/30/90   RDC  DP-0177  ADDED LN-EMIS-OK COUNTER                     
000130*   02/08/99   JGT  DP-0301  Y2K -- LN-START-DT/LN-END-DT ARE             
000140*                            ALREADY FULL 9(08) CCYYMMDD, N/A             
000150*================================================================         
000160 01  LOAN-RECORD.                                                         
000170     05  LN-LOAN-ID              PIC 9(07).                               
000180     05  LN-CUST-ID              PIC 9(07).                               
000190     05  LN-AMOUNT               PIC 9(13)V99.                            
000200     05  LN-TENURE               PIC 9(03).                               
000210     05  LN-RATE                 PIC 9(03)V99.                            
000220     05  LN-EMI                  PIC 9(13)V99.                            
000230     05  LN-EMIS-OK              PIC 9(03).                               
000240     05  LN-START-DT.                                                     
000250         10  LN-START-CCYY       PIC 9(04).                               
000260         10  LN-START-MM         PIC 9(02).                               
000270         10  LN-START-DD         PIC 9(02).                               
000280     05  LN-END-DT.                                                       
000290         10  LN-END-CCYY         PIC 9(04).                               
000300         10  LN-END-MM           PIC 9(02).                               
000310         10  LN-END-DD           PIC 9(02).                               
000320     05  FILLER                  PIC X(09).                               
