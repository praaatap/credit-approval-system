000010*================================================================         
000020*CUSTREC.CPY                                                              
000030*MABUHAY LENDING CORPORATION -- DATA PROCESSING DEPT                      
000040*CUSTOMER MASTER RECORD LAYOUT                                            
000050*USED BY MLC01 (INGEST) MLC02 (REGISTRATION) MLC03 (LOANS)                
000060*AND MLC04 (INQUIRY).  KEYED ON CU-CUST-ID, ASCENDING SEQUENCE.           
000070*================================================================         
000080*CHANGE LOG                                                               
000090*   DATE       BY   REQ NO   DESCRIPTION                                  
000100*   ---------  ---  -------  ------------------------------               
000110*   03/14/84   RDC  DP-0091  ORIGINAL LAYOUT                              
000120*   11/02/87   RDC  DP-0140  ADDED CU-DEBT RUNNING BALANCE                
000130*   06/19/93   MST  DP-0233  WIDENED CU-PHONE TO 9(12)                    
000140*   02/08/99   JGT  DP-0301  Y2K -- DATE FIELDS REVIEWED, N/A             
000150*                            HERE (NO DATE FIELDS ON RECORD)              
000160*================================================================         
000170 01  CUSTOMER-RECORD.                                                     
000180     05  CU-CUST-ID              PIC 9(07).                               
000190     05  CU-FNAME                PIC X(20).                               
000200     05  CU-LNAME                PIC X(20).                               
000210*    CU-AGE = ZERO MEANS AGE NOT SUPPLIED BY INGEST SOURCE                
000220     05  CU-AGE                  PIC 9(03).                               
000230     05  CU-PHONE                PIC 9(12).                               
000240     05  CU-SALARY               PIC 9(13)V99.                            
000250     05  CU-LIMIT                PIC 9(13)V99.                            
000260     05  CU-DEBT                 PIC 9(13)V99.                            
000270     05  FILLER                  PIC X(13).                               
