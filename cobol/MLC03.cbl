000010*================================================================         
000020*MLC03                                                                    
000030        IDENTIFICATION DIVISION.                                          
000040        PROGRAM-ID.    MLC03.                                             
000050        AUTHOR.        R D CRUZ.                                          
000060        INSTALLATION.  MABUHAY LENDING CORPORATION, MAKATI CITY.          
000070        DATE-WRITTEN.  09/30/86.                                          
000080        DATE-COMPILED.                                                    
000090        SECURITY.      UNCLASSIFIED - DATA PROCESSING DEPT ONLY.          
000100*================================================================         
000110*MLC03 -- LOAN REQUEST PROCESSING (ELIGIBILITY AND BOOKING)               
000120*READS REQIN LOAN-REQUEST TRANSACTIONS.  FOR EACH, LOOKS UP THE           
000130*CUSTOMER, SCORES THE CUSTOMER'S CREDIT HISTORY, RUNS THE                 
000140*ELIGIBILITY/RATE-CORRECTION RULES, AND -- FOR REQUEST-TYPE 'C'           
000150*WHEN APPROVED -- BOOKS THE LOAN ONTO LOANFILE AND INCREASES              
000160*THE CUSTOMER'S CURRENT DEBT ON CUSTFILE.  REQUEST-TYPE 'E' IS            
000170*AN ELIGIBILITY CHECK ONLY -- NO LOAN IS BOOKED.  PRINTS ONE              
000180*RESULT LINE PER TRANSACTION AND A RUN-TOTALS LINE.                       
000190*================================================================         
000200*CHANGE LOG                                                               
000210*   DATE       BY   REQ NO   DESCRIPTION                                  
000220*   ---------  ---  -------  ------------------------------               
000230*   09/30/86   RDC  DP-0121  ORIGINAL PROGRAM - FLAT INTEREST             
000240*                            APPROVAL ONLY, NO SCORING                    
000250*   11/02/87   RDC  DP-0141  ADDED CREDIT SCORE AND THE THREE-            
000260*                            TIER RATE-CORRECTION SCHEDULE                
000270*   06/19/93   MST  DP-0235  ADDED THE 50 PERCENT DEBT-SERVICE            
000280*                            CAP AHEAD OF THE SCORE TEST                  
000290*   09/14/98   JGT  DP-0299  RUN DATE NOW WINDOWED (YY < 50 IS            
000300*                            20XX, ELSE 19XX) AHEAD OF THE Y2K            
000310*                            CUTOVER - FORMERLY ASSUMED 19XX              
000320*   02/08/99   JGT  DP-0301  Y2K REVIEW - LOAN START/END DATES            
000330*                            ALREADY FULL CCYYMMDD, NO CHANGE             
000340*   07/23/01   JGT  DP-0354  LOAN-ID NOW ASSIGNED FROM HIGHEST            
000350*                            KEY ON FILE LIKE MLC02 DOES FOR              
000360*                            CUSTOMER-ID (FORMERLY A CONTROL              
000370*                            CARD, RETIRED WITH DP-0318)                  
000380*   10/03/01   JGT  DP-0357  RESULT LINE WAS SHOWING ONLY THE             
000390*                            BOOKED RATE - REQUESTED RATE AND             
000400*                            TENURE WERE COMING IN ON THE CARD            
000410*                            BUT NEVER PRINTED, AND THERE WAS NO          
000420*                            Y/N COLUMN FOR APPROVAL, ONLY THE            
000430*                            MESSAGE TEXT.  ALL THREE ADDED.              
000440*   04/11/02   MRS  DP-0361  A ZERO-TENURE REQUEST CARD WAS               
000450*                            ABENDING 2100-COMPUTE-EMI-RTN ON A           
000460*                            DIVIDE BY ZERO WHEN THE RATE WAS             
000470*                            ALSO ZERO - REQIN EDIT ON THE INPUT          
000480*                            SIDE NOW REJECTS TENURE-ZERO CARDS           
000490*                            BEFORE THEY REACH ELIGIBILITY                
000500*   01/22/03   JGT  DP-0362  RUN TOTALS LINE NOW COUNTS AN                
000510*                            UNKNOWN-CUSTOMER REJECT THE SAME AS          
000520*                            ANY OTHER REJECTED REQUEST - IT WAS          
000530*                            BEING LEFT OUT OF WS-REQ-REJECTED,           
000540*                            SO READ COUNT NEVER MATCHED THE SUM          
000550*                            OF APPROVED PLUS REJECTED ON A RUN           
000560*                            WITH ANY UNKNOWN CUSTOMER-IDS                
000570*================================================================         
000580*                                                                         
000590*----------------------------------------------------------               
000600*MLC03 NEVER SPACES DOWN A FULL PAGE ON ITS OWN - IT WRITES               
000610*A CONTINUOUS TRANSACTION LISTING, ONE LINE PER REQUEST, SO               
000620*C01 IS DECLARED HERE BUT ONLY USED ONCE, TO EJECT AHEAD OF               
000630*THE TWO REPORT TITLE LINES IN 1600-PRINT-HDR-RTN.                        
000640*----------------------------------------------------------               
000650        ENVIRONMENT DIVISION.                                             
000660        CONFIGURATION SECTION.                                            
000670        SPECIAL-NAMES.                                                    
000680            C01 IS TOP-OF-FORM.                                           
000690        INPUT-OUTPUT SECTION.                                             
000700*FILE-CONTROL NAMES ARE THE SAME LOGICAL NAMES USED IN THE                
000710*JCL ACROSS ALL FOUR MLC0N PROGRAMS - SEE THE RUNBOOK.                    
000720        FILE-CONTROL.                                                     
000730*CUSTOMER MASTER - SAME FILE MLC01 BUILDS AND MLC02 UPDATES.              
000740            SELECT CUSTFILE ASSIGN TO CUSTFILE                            
000750                ORGANIZATION IS SEQUENTIAL.                               
000760*LOAN MASTER - MLC03 IS THE ONLY PROGRAM THAT WRITES TO IT.               
000770            SELECT LOANFILE ASSIGN TO LOANFILE                            
000780                ORGANIZATION IS SEQUENTIAL.                               
000790*LOAN-REQUEST CARDS - ONE TRANSACTION PER RECORD, 'E' OR 'C'.             
000800            SELECT REQIN ASSIGN TO REQIN                                  
000810                ORGANIZATION IS SEQUENTIAL.                               
000820*PRINTER FILE - 132-CHARACTER LINE, CARRIAGE CONTROL IN BYTE 1.           
000830            SELECT PRTOUT ASSIGN TO PRTOUT                                
000840                ORGANIZATION IS SEQUENTIAL.                               
000850*                                                                         
000860        DATA DIVISION.                                                    
000870        FILE SECTION.                                                     
000880*CUSTOMER MASTER - LOADED INPUT, DEBT UPDATED IN THE TABLE AS             
000890*LOANS ARE BOOKED, REWRITTEN OUTPUT AT END OF RUN.                        
000900        FD  CUSTFILE                                                      
000910            LABEL RECORD IS STANDARD                                      
000920            VALUE OF FILE-ID IS "CUSTFILE".                               
000930            COPY CUSTREC REPLACING ==CUSTOMER-RECORD==                    
000940                BY ==CM-CUSTOMER-RECORD== ==CU-== BY ==CM-==.             
000950*LOAN MASTER - SAME TWO-PASS TREATMENT.  NEW LOANS ARE                    
000960*APPENDED WITH ASCENDING KEYS SO NO RESORT IS NEEDED.                     
000970        FD  LOANFILE                                                      
000980            LABEL RECORD IS STANDARD                                      
000990            VALUE OF FILE-ID IS "LOANFILE".                               
001000            COPY LOANREC REPLACING ==LOAN-RECORD==                        
001010                BY ==LM-LOAN-RECORD== ==LN-== BY ==LM-==.                 
001020*LOAN-REQUEST TRANSACTIONS - 'E' ELIGIBILITY CHECK OR                     
001030*'C' CREATE THE LOAN.                                                     
001040        FD  REQIN                                                         
001050            LABEL RECORD IS STANDARD                                      
001060            VALUE OF FILE-ID IS "REQIN".                                  
001070            COPY LNREQREC.                                                
001080        FD  PRTOUT                                                        
001090            LABEL RECORD OMITTED                                          
001100            RECORD CONTAINS 132 CHARACTERS.                               
001110        01  PRTOUT-REC.                                                   
001120            05  PRTOUT-REC-DATA      PIC X(131).                          
001130            05  FILLER               PIC X(01).                           
001140*                                                                         
001150        WORKING-STORAGE SECTION.                                          
001160*----------------------------------------------------------               
001170*CUSTOMER WORK TABLE                                                      
001180*----------------------------------------------------------               
001190        01  WS-CUST-TABLE.                                                
001200            05  WS-CUST-ENTRY OCCURS 500 TIMES                            
001210                    ASCENDING KEY IS CT-CUST-ID                           
001220                    INDEXED BY CT-IDX.                                    
001230*KEY FIELD - BINARY-SEARCHED BY 1800-LOOKUP-CUST-RTN AGAINST              
001240*THE INCOMING REQUEST CARD'S RQ-CUST-ID.                                  
001250                10  CT-CUST-ID       PIC 9(07).                           
001260*NAME PRINTS ON THE RESULT LINE, NOT USED IN ANY CALCULATION.             
001270                10  CT-FNAME         PIC X(20).                           
001280                10  CT-LNAME         PIC X(20).                           
001290*AGE FEEDS 2220-AGE-FACTOR-RTN'S PART OF THE CREDIT SCORE.                
001300                10  CT-AGE           PIC 9(03).                           
001310*PHONE IS CARRIED BUT NEITHER PRINTED NOR SCORED BY MLC03.                
001320                10  CT-PHONE         PIC 9(12).                           
001330*SALARY DRIVES 2100-COMPUTE-EMI-RTN'S DEBT-SERVICE CAP AND                
001340*2210-INCOME-FACTOR-RTN'S PART OF THE CREDIT SCORE.                       
001350                10  CT-SALARY        PIC 9(13)V99.                        
001360*LIMIT IS THE CEILING 2300-ELIGIBILITY-RTN CHECKS THE                     
001370*REQUESTED PRINCIPAL AGAINST BEFORE ANY SCORING IS DONE.                  
001380                10  CT-LIMIT         PIC 9(13)V99.                        
001390*DEBT IS TESTED BY 2100 AND, WHEN A LOAN IS BOOKED, INCREASED             
001400*BY 2400-CREATE-LOAN-RTN AND REWRITTEN BY 3010-ONE-CUST-RTN.              
001410                10  CT-DEBT          PIC 9(13)V99.                        
001420            05  FILLER                   PIC X(01).                       
001430*HIGH-WATER MARK FOR WS-CUST-ENTRY, ALSO THE UPPER LIMIT ON               
001440*EVERY SEARCH ALL/VARYING THAT WALKS THE CUSTOMER TABLE.                  
001450        77  WS-CUST-COUNT            PIC 9(5) COMP VALUE ZERO.            
001460*----------------------------------------------------------               
001470*LOAN WORK TABLE - NEW LOANS APPENDED WITH THE NEXT LOAN-ID,              
001480*ALWAYS HIGHER THAN ANY KEY ALREADY ON FILE, SO THE TABLE                 
001490*STAYS IN ASCENDING SEQUENCE WITHOUT A RESORT STEP.                       
001500*----------------------------------------------------------               
001510        01  WS-LOAN-TABLE.                                                
001520            05  WS-LOAN-ENTRY OCCURS 1000 TIMES                           
001530                    ASCENDING KEY IS LT-LOAN-ID                           
001540                    INDEXED BY LT-IDX.                                    
001550*KEY FIELD - THE HIGHEST VALUE ON FILE PLUS ONE BECOMES                   
001560*WS-NEXT-LOAN-ID BELOW (REQUEST DP-0354).                                 
001570                10  LT-LOAN-ID       PIC 9(07).                           
001580*OWNING CUSTOMER - MATCHED AGAINST CT-CUST-ID BY EVERY                    
001590*SCORING PARAGRAPH THAT NEEDS THIS CUSTOMER'S LOAN HISTORY.               
001600                10  LT-CUST-ID       PIC 9(07).                           
001610*ORIGINAL PRINCIPAL - FEEDS THE SCORE'S VOLUME/AMOUNT SUMS.               
001620                10  LT-AMOUNT        PIC 9(13)V99.                        
001630*ORIGINAL TENURE - FEEDS THE SCORE'S AVERAGE-TENURE SUM.                  
001640                10  LT-TENURE        PIC 9(03).                           
001650                10  LT-RATE          PIC 9(03)V99.                        
001660*BOOKED EMI - ROLLS INTO THE ACTIVE-LOAN EMI SUM WHEN THE                 
001670*LOAN IS STILL WITHIN ITS TENURE AS OF THE PROCESSING DATE.               
001680                10  LT-EMI           PIC 9(13)V99.                        
001690*REPAYMENT HISTORY - PERCENT OF INSTALLMENTS PAID ON TIME,                
001700*THE SCORE'S SINGLE MOST HEAVILY WEIGHTED INPUT.                          
001710                10  LT-EMIS-OK       PIC 9(03).                           
001720*START/END DATES BOUND THE 'STILL ACTIVE' TEST 2230-HISTORY-              
001730*FACTOR-RTN USES TO DECIDE WHETHER A LOAN COUNTS TOWARD THE               
001740*ACTIVE-DEBT-SERVICE PORTION OF THE SCORE.                                
001750                10  LT-START-DT      PIC 9(08).                           
001760                10  LT-END-DT        PIC 9(08).                           
001770            05  FILLER                   PIC X(01).                       
001780*HIGH-WATER MARK FOR WS-LOAN-ENTRY.                                       
001790        77  WS-LOAN-COUNT            PIC 9(5) COMP VALUE ZERO.            
001800*SET ONCE AT LOAD TIME FROM THE HIGHEST LT-LOAN-ID ON FILE,               
001810*THEN INCREMENTED BY 2400-CREATE-LOAN-RTN FOR EACH BOOKING.               
001820        77  WS-NEXT-LOAN-ID          PIC 9(07) COMP VALUE ZERO.           
001830*----------------------------------------------------------               
001840*CONTROL SWITCHES                                                         
001850*----------------------------------------------------------               
001860        01  WS-SWITCHES.                                                  
001870            05  WS-OLDCUST-SW        PIC X(01) VALUE 'N'.                 
001880                88  WS-OLDCUST-EOF       VALUE 'Y'.                       
001890            05  WS-OLDLOAN-SW        PIC X(01) VALUE 'N'.                 
001900                88  WS-OLDLOAN-EOF       VALUE 'Y'.                       
001910            05  WS-REQIN-SW          PIC X(01) VALUE 'N'.                 
001920                88  WS-REQIN-EOF         VALUE 'Y'.                       
001930            05  WS-FOUND-SW          PIC X(01) VALUE 'N'.                 
001940                88  WS-FOUND-YES         VALUE 'Y'.                       
001950            05  FILLER               PIC X(01).                           
001960*WS-FOUND-SW/WS-FOUND-YES IS SET BY 1800-LOOKUP-CUST-RTN AND              
001970*TESTED BY 1700-READ-REQIN-RTN TO ROUTE A REQUEST EITHER TO               
001980*NORMAL PROCESSING OR TO THE UNKNOWN-CUSTOMER REJECT PATH.                
001990*THE OTHER THREE SWITCHES ARE THE USUAL EOF FLAGS.                        
002000*----------------------------------------------------------               
002010*PROCESSING-DATE WORK AREAS - RUN DATE IS WINDOWED TO A FULL              
002020*CENTURY (REQUEST DP-0299) BEFORE ANY DATE MATH IS DONE.                  
002030*----------------------------------------------------------               
002040*RAW 6-BYTE FORM AS RETURNED BY ACCEPT FROM DATE.                         
002050        01  WS-RUN-DATE-6            PIC 9(06).                           
002060*YY/MM/DD BROKEN OUT SO 0100-INIT-DATE-RTN CAN WINDOW THE                 
002070*2-DIGIT YEAR INTO A 4-DIGIT CENTURY WITHOUT UNSTRING.                    
002080        01  WS-RUN-DATE-GRP REDEFINES WS-RUN-DATE-6.                      
002090            05  WS-RUN-YY            PIC 9(02).                           
002100            05  WS-RUN-MM            PIC 9(02).                           
002110            05  WS-RUN-DD            PIC 9(02).                           
002120*HOLDS 19 OR 20 ONCE 0100 HAS DECIDED THE CENTURY.                        
002130        77  WS-CENTURY               PIC 9(02) COMP VALUE ZERO.           
002140*FULL 8-BYTE CCYYMMDD PROCESSING DATE, BUILT BY 0100 AND USED             
002150*THROUGHOUT SCORING, ELIGIBILITY AND LOAN-BOOKING.                        
002160        01  WS-PROC-DATE-NUM         PIC 9(08).                           
002170        01  WS-PROC-DATE-GRP REDEFINES WS-PROC-DATE-NUM.                  
002180            05  WS-PROC-CCYY-G       PIC 9(04).                           
002190            05  WS-PROC-MM-G         PIC 9(02).                           
002200            05  WS-PROC-DD-G         PIC 9(02).                           
002210*A NEWLY BOOKED LOAN'S CALCULATED END DATE - SET BY 2450-ADD-             
002220*MONTHS-RTN AND READ BACK OUT BY 2400 AND 3110.                           
002230        01  WS-END-DATE-NUM          PIC 9(08).                           
002240        01  WS-END-DATE-GRP REDEFINES WS-END-DATE-NUM.                    
002250            05  WS-END-CCYY-G        PIC 9(04).                           
002260            05  WS-END-MM-G          PIC 9(02).                           
002270            05  WS-END-DD-G          PIC 9(02).                           
002280*2450'S WORK FIELDS - MONTHS SINCE JANUARY OF YEAR ZERO OF                
002290*THE START DATE, THEN SPLIT BACK INTO YEARS-TO-ADD AND A                  
002300*REMAINDER MONTH BY THE DIVIDE THAT FOLLOWS.                              
002310        77  WS-TOTAL-MONTHS          PIC 9(05) COMP VALUE ZERO.           
002320        77  WS-YEARS-ADD             PIC 9(03) COMP VALUE ZERO.           
002330        77  WS-MONTH-REM             PIC 9(02) COMP VALUE ZERO.           
002340*SCRATCH YEAR PULLED OUT OF A LOAN'S START DATE BY 2210 TO                
002350*COMPARE AGAINST THE RUN'S OWN YEAR - NOT A DATE IN ITSELF.               
002360        77  WS-TEMP-CCYY             PIC 9(04) COMP VALUE ZERO.           
002370*----------------------------------------------------------               
002380*EMI-CALCULATION WORK AREA (PARAGRAPH 2100) - REUSED FOR BOTH             
002390*THE REQUESTED-RATE EMI AND ANY CORRECTED-RATE EMI.                       
002400*----------------------------------------------------------               
002410*PRINCIPAL, RATE AND TENURE GOING IN - MOVED HERE FROM EITHER             
002420*THE REQUEST CARD OR A RATE-CORRECTION TIER BEFORE 2100 RUNS.             
002430        77  WS-CALC-PRIN             PIC 9(13)V99 VALUE ZERO.             
002440        77  WS-CALC-RATE             PIC 9(03)V99 VALUE ZERO.             
002450        77  WS-CALC-TENURE           PIC 9(03) COMP VALUE ZERO.           
002460*THE COMPUTED MONTHLY INSTALLMENT - THE ONE FIELD 2100                    
002470*ACTUALLY PRODUCES.                                                       
002480        77  WS-CALC-EMI              PIC 9(13)V99 VALUE ZERO.             
002490*SIGNED, WITH EIGHT DECIMAL PLACES - THE ANNUAL RATE DIVIDED              
002500*BY 1200 NEEDS THAT MUCH PRECISION TO AVOID ROUNDING DRIFT                
002510*ACROSS A LONG-TENURE AMORTIZATION.                                       
002520        77  WS-MONTHLY-RATE          PIC S9V9(8) COMP VALUE ZERO.         
002530        77  WS-ONE-PLUS-RATE         PIC S9V9(8) COMP VALUE ZERO.         
002540*(1+R) RAISED TO THE TENURE CAN EXCEED 9 BEFORE THE DECIMAL               
002550*POINT ON A LONG-TENURE, HIGH-RATE LOAN - FOUR INTEGER DIGITS             
002560*GIVES ENOUGH HEADROOM WITHOUT OVERFLOWING.                               
002570        77  WS-POWER-TERM            PIC S9(4)V9(8) COMP                  
002580                                     VALUE ZERO.                          
002590*----------------------------------------------------------               
002600*CREDIT-SCORE WORK AREA (PARAGRAPHS 2200-2250)                            
002610*----------------------------------------------------------               
002620*FINAL 0-999 SCORE, ACCUMULATED ACROSS 2210-2240 AND READ                 
002630*BY 2300-ELIGIBILITY-RTN TO PICK THE RATE-CORRECTION TIER.                
002640        77  WS-SCORE-RESULT          PIC 9(3) COMP VALUE ZERO.            
002650*HOW MANY OF THIS CUSTOMER'S LOANS WERE SCANNED - USED AS                 
002660*THE DIVISOR FOR THE AVERAGE-TENURE AND ON-TIME PERCENTAGES.              
002670        77  WS-SC-LOAN-COUNT         PIC 9(5) COMP VALUE ZERO.            
002680        77  WS-SC-TENURE-SUM         PIC 9(7) COMP VALUE ZERO.            
002690        77  WS-SC-ONTIME-SUM         PIC 9(7) COMP VALUE ZERO.            
002700*LOANS BOOKED IN THE SAME CALENDAR YEAR AS THE RUN DATE -                 
002710*A CUSTOMER TAKING SEVERAL LOANS IN ONE YEAR SCORES LOWER.                
002720        77  WS-SC-CURYR-COUNT        PIC 9(5) COMP VALUE ZERO.            
002730*LIFETIME PRINCIPAL BORROWED - THE VOLUME-RATIO NUMERATOR.                
002740        77  WS-SC-AMOUNT-SUM         PIC 9(15)V99 VALUE ZERO.             
002750*PRINCIPAL OF LOANS STILL ACTIVE AS OF THE RUN DATE.                      
002760        77  WS-SC-ACTIVE-AMT-SUM     PIC 9(15)V99 VALUE ZERO.             
002770*EMI OF LOANS STILL ACTIVE - FEEDS THE DEBT-SERVICE PART OF               
002780*THE SCORE SEPARATELY FROM 2100'S FRESH-REQUEST EMI CHECK.                
002790        77  WS-SC-ACTIVE-EMI-SUM     PIC 9(15)V99 VALUE ZERO.             
002800*LIFETIME BORROWING AS A RATIO OF SALARY - A HIGH RATIO                   
002810*PULLS THE SCORE DOWN EVEN IF EVERYTHING WAS PAID ON TIME.                
002820        77  WS-SC-VOLUME-RATIO       PIC 9(3)V9(6) COMP                   
002830                                     VALUE ZERO.                          
002840*THE FOUR SCORE COMPONENTS (INCOME, AGE, HISTORY, VOLUME)                 
002850*BEFORE THEY ARE SUMMED INTO WS-SCORE-RESULT - KEPT SEPARATE              
002860*SO EACH 22X0 PARAGRAPH ONLY EVER TOUCHES ITS OWN C-FIELD.                
002870        77  WS-SC-C1                 PIC 9(3) COMP VALUE ZERO.            
002880        77  WS-SC-C2                 PIC 9(3) COMP VALUE ZERO.            
002890        77  WS-SC-C3                 PIC 9(3) COMP VALUE ZERO.            
002900        77  WS-SC-C4                 PIC 9(3) COMP VALUE ZERO.            
002910*HALF OF CT-SALARY - THE DEBT-SERVICE CEILING 2100 CHECKS                 
002920*THE COMBINED EMI AGAINST (REQUEST DP-0235).                              
002930        77  WS-HALF-SALARY           PIC 9(13)V99 VALUE ZERO.             
002940*----------------------------------------------------------               
002950*ELIGIBILITY RESULT - CARRIES THE APPROVAL DECISION, THE                  
002960*REQUESTED RATE AS IT CAME IN, THE BOOKED (POSSIBLY CORRECTED)            
002970*RATE, THE REQUESTED TENURE, THE BOOKED EMI, AND THE MESSAGE              
002980*TEXT FORWARD FROM 2300-ELIGIBILITY-RTN TO 2400 AND 2500.                 
002990*WS-ER-REQ-RATE AND WS-ER-TENURE ARE SET ONCE, UP FRONT, AND              
003000*NEVER TOUCHED AGAIN SO THE PRINTED LINE CAN SHOW WHAT THE                
003010*CUSTOMER ASKED FOR SIDE BY SIDE WITH WHAT WAS BOOKED                     
003020*(REQUEST DP-0357).                                                       
003030*----------------------------------------------------------               
003040        01  WS-ELIG-RESULT.                                               
003050            05  WS-ER-APPROVED-SW    PIC X(01).                           
003060                88  WS-ER-APPROVED       VALUE 'Y'.                       
003070            05  WS-ER-REQ-RATE       PIC 9(03)V99.                        
003080            05  WS-ER-TENURE         PIC 9(03).                           
003090            05  WS-ER-RATE           PIC 9(03)V99.                        
003100            05  WS-ER-EMI            PIC 9(13)V99.                        
003110            05  WS-ER-MSG            PIC X(50).                           
003120            05  FILLER               PIC X(01).                           
003130*----------------------------------------------------------               
003140*REQUEST-BATCH RUNNING TOTALS                                             
003150*----------------------------------------------------------               
003160        01  WS-REQ-COUNTERS.                                              
003170            05  WS-REQ-READ          PIC 9(5) COMP VALUE ZERO.            
003180            05  WS-REQ-APPROVED      PIC 9(5) COMP VALUE ZERO.            
003190            05  WS-REQ-REJECTED      PIC 9(5) COMP VALUE ZERO.            
003200            05  FILLER               PIC X(01).                           
003210*PRINCIPAL BOOKED IS A MONEY TOTAL - KEPT ZONED LIKE THE                  
003220*MASTER-FILE MONEY FIELDS IT IS SUMMED FROM.                              
003230        77  WS-REQ-PRIN-TOT          PIC 9(15)V99 VALUE ZERO.             
003240*----------------------------------------------------------               
003250*REPORT PRINT AREAS - FIVE ALTERNATE VIEWS OF ONE LINE                    
003260*----------------------------------------------------------               
003270        01  WS-PRINT-LINE.                                                
003280            05  WS-PL-DATA           PIC X(131).                          
003290            05  FILLER               PIC X(01).                           
003300        01  WS-HDR-LINE REDEFINES WS-PRINT-LINE.                          
003310            05  WS-HDR-TITLE         PIC X(50).                           
003320            05  FILLER               PIC X(82).                           
003330*REQUEST-RESULT DETAIL LINE - REQUESTED RATE AND TENURE SIT               
003340*NEXT TO THE BOOKED RATE AND THE Y/N FLAG SO THE READER CAN               
003350*SEE WHAT CAME IN AND WHAT WENT OUT WITHOUT CROSS-REFERENCING             
003360*THE MESSAGE TEXT (REQUEST DP-0357).                                      
003370        01  WS-RESULT-LINE REDEFINES WS-PRINT-LINE.                       
003380*'E' OR 'C' STRAIGHT OFF THE REQUEST CARD.                                
003390            05  WS-RS-TYPE           PIC X(01).                           
003400            05  FILLER               PIC X(02).                           
003410            05  WS-RS-CUST-ID        PIC 9(07).                           
003420            05  FILLER               PIC X(02).                           
003430*ZERO FOR AN 'E' REQUEST OR ANY REJECTED 'C' - ONLY A BOOKED              
003440*LOAN GETS A REAL LOAN-ID HERE (SEE 2500-WRITE-RESULT-RTN).               
003450            05  WS-RS-LOAN-ID        PIC 9(07).                           
003460            05  FILLER               PIC X(02).                           
003470            05  WS-RS-PRIN           PIC Z(10)9.99.                       
003480            05  FILLER               PIC X(02).                           
003490*REQUESTED RATE AND BOOKED RATE ARE ADJACENT COLUMNS SO A                 
003500*RATE-CORRECTION TIER SHOWS UP AT A GLANCE (DP-0357).                     
003510            05  WS-RS-REQ-RATE       PIC ZZ9.99.                          
003520            05  FILLER               PIC X(02).                           
003530            05  WS-RS-TENURE         PIC ZZ9.                             
003540            05  FILLER               PIC X(02).                           
003550            05  WS-RS-RATE           PIC ZZ9.99.                          
003560            05  FILLER               PIC X(02).                           
003570*Y OR N - SET BY 2300-ELIGIBILITY-RTN, NOT INFERRED FROM THE              
003580*MESSAGE TEXT (DP-0357 ADDED THIS COLUMN FOR THAT REASON).                
003590            05  WS-RS-APPROVED       PIC X(01).                           
003600            05  FILLER               PIC X(02).                           
003610            05  WS-RS-EMI            PIC Z(10)9.99.                       
003620            05  FILLER               PIC X(02).                           
003630*EXPLANATORY TEXT - APPROVAL/REJECT REASON IN PLAIN WORDS.                
003640            05  WS-RS-MSG            PIC X(50).                           
003650            05  FILLER               PIC X(05).                           
003660*UNKNOWN-CUSTOMER REJECT LINE - PRINTED BY 1900-UNKNOWN-CUST-             
003670*RTN WHEN THE REQUEST CARD'S CUSTOMER-ID IS NOT ON FILE, SO               
003680*NEITHER SCORING NOR ELIGIBILITY EVER RUNS FOR IT.                        
003690        01  WS-UNKNOWN-LINE REDEFINES WS-PRINT-LINE.                      
003700            05  WS-UK-LABEL          PIC X(20).                           
003710            05  WS-UK-CUST-ID        PIC 9(07).                           
003720            05  FILLER               PIC X(02).                           
003730            05  WS-UK-MSG            PIC X(50).                           
003740            05  FILLER               PIC X(53).                           
003750*RUN-TOTALS LINE - PRINTED ONCE BY 2900-TOTALS-RTN AFTER                  
003760*REQIN HAS BEEN READ TO EOF.  EACH COUNT HAS ITS OWN TWO-                 
003770*CHARACTER TAG (RD/AP/RJ) SO THE THREE FIGURES ARE NOT                    
003780*CONFUSED WITH ONE ANOTHER ON A QUICK VISUAL SCAN.                        
003790        01  WS-TOT-LINE REDEFINES WS-PRINT-LINE.                          
003800            05  WS-TL-LABEL          PIC X(14).                           
003810            05  WS-TL-READ           PIC ZZZZ9.                           
003820            05  WS-TL-RD-TAG         PIC X(03).                           
003830            05  WS-TL-APPROVED       PIC ZZZZ9.                           
003840            05  WS-TL-AP-TAG         PIC X(03).                           
003850            05  WS-TL-REJECTED       PIC ZZZZ9.                           
003860            05  WS-TL-RJ-TAG         PIC X(03).                           
003870            05  WS-TL-PRIN-TOT       PIC Z(12)9.99.                       
003880            05  FILLER               PIC X(78).                           
003890*                                                                         
003900        PROCEDURE DIVISION.                                               
003910*----------------------------------------------------------               
003920*0000 - MAIN LINE.  BOTH MASTERS ARE LOADED INTO MEMORY UP                
003930*FRONT SO EVERY REQUEST CAN BE SCORED AND BOOKED AGAINST THE              
003940*SAME IN-MEMORY TABLES - NEITHER MASTER IS REWRITTEN UNTIL                
003950*THE WHOLE REQUEST BATCH HAS BEEN PROCESSED, SO ONE PASS OF               
003960*THE INPUT DECK IS ENOUGH REGARDLESS OF HOW MANY REQUESTS                 
003970*TOUCH THE SAME CUSTOMER OR HOW MANY LOANS GET BOOKED.                    
003980*----------------------------------------------------------               
003990        0000-MAIN-RTN.                                                    
004000            PERFORM 0100-INIT-DATE-RTN THRU 0100-EXIT.                    
004010            PERFORM 1000-LOAD-CUST-RTN THRU 1000-EXIT.                    
004020            PERFORM 1500-LOAD-LOAN-RTN THRU 1500-EXIT.                    
004030            OPEN INPUT REQIN.                                             
004040            OPEN OUTPUT PRTOUT.                                           
004050            PERFORM 1600-PRINT-HDR-RTN THRU 1600-EXIT.                    
004060*ONE REQUEST CARD DRIVES ONE FULL PASS OF LOOKUP, SCORE,                  
004070*ELIGIBILITY AND (FOR TYPE 'C') BOOKING BEFORE THE NEXT CARD              
004080*IS READ - SEE 1700-READ-REQIN-RTN FOR THE PER-CARD DISPATCH.             
004090            PERFORM 1700-READ-REQIN-RTN THRU 1700-EXIT                    
004100                UNTIL WS-REQIN-EOF.                                       
004110            CLOSE REQIN.                                                  
004120            PERFORM 2900-TOTALS-RTN THRU 2900-EXIT.                       
004130            CLOSE PRTOUT.                                                 
004140*BOTH MASTERS ARE REWRITTEN FROM THE WORK TABLES ONLY AFTER               
004150*THE REPORT HAS BEEN CLOSED - IF THE REWRITE PASS FAILED                  
004160*PARTWAY, THE REPORT WOULD STILL SHOW WHAT WAS DECIDED.                   
004170            PERFORM 3000-REWRITE-CUST-RTN THRU 3000-EXIT.                 
004180            PERFORM 3100-REWRITE-LOAN-RTN THRU 3100-EXIT.                 
004190            STOP RUN.                                                     
004200*                                                                         
004210*----------------------------------------------------------               
004220*0100 - WINDOW THE RUN DATE TO A FULL CENTURY AND BUILD THE               
004230*PROCESSING DATE (REQUEST DP-0299).                                       
004240*----------------------------------------------------------               
004250        0100-INIT-DATE-RTN.                                               
004260            ACCEPT WS-RUN-DATE-6 FROM DATE.                               
004270            IF WS-RUN-YY < 50                                             
004280                MOVE 20 TO WS-CENTURY                                     
004290            ELSE                                                          
004300                MOVE 19 TO WS-CENTURY                                     
004310            END-IF.                                                       
004320            COMPUTE WS-PROC-CCYY-G =                                      
004330                WS-CENTURY * 100 + WS-RUN-YY.                             
004340            MOVE WS-RUN-MM TO WS-PROC-MM-G.                               
004350            MOVE WS-RUN-DD TO WS-PROC-DD-G.                               
004360        0100-EXIT.                                                        
004370            EXIT.                                                         
004380*                                                                         
004390*----------------------------------------------------------               
004400*1000 - LOAD THE CUSTOMER MASTER INTO THE WORK TABLE                      
004410*----------------------------------------------------------               
004420        1000-LOAD-CUST-RTN.                                               
004430            OPEN INPUT CUSTFILE.                                          
004440            PERFORM 1010-READ-OLDCUST-RTN THRU 1010-EXIT                  
004450                UNTIL WS-OLDCUST-EOF.                                     
004460            CLOSE CUSTFILE.                                               
004470        1000-EXIT.                                                        
004480            EXIT.                                                         
004490*                                                                         
004500*READ ONE CUSTOMER MASTER RECORD DIRECTLY INTO THE NEXT FREE              
004510*TABLE SLOT - NO EDITING IS DONE HERE, THIS PROGRAM TRUSTS                
004520*THE MASTER FILE SINCE ONLY MLC01/MLC02 EVER WRITE IT.                    
004530        1010-READ-OLDCUST-RTN.                                            
004540            READ CUSTFILE INTO WS-CUST-ENTRY(WS-CUST-COUNT + 1)           
004550                AT END                                                    
004560                    SET WS-OLDCUST-EOF TO TRUE                            
004570                NOT AT END                                                
004580                    ADD 1 TO WS-CUST-COUNT                                
004590            END-READ.                                                     
004600        1010-EXIT.                                                        
004610            EXIT.                                                         
004620*                                                                         
004630*----------------------------------------------------------               
004640*1500 - LOAD THE LOAN MASTER AND DERIVE THE NEXT LOAN-ID                  
004650*FROM THE HIGHEST KEY ON FILE (REQUEST DP-0354).                          
004660*----------------------------------------------------------               
004670        1500-LOAD-LOAN-RTN.                                               
004680            OPEN INPUT LOANFILE.                                          
004690            PERFORM 1510-READ-OLDLOAN-RTN THRU 1510-EXIT                  
004700                UNTIL WS-OLDLOAN-EOF.                                     
004710            CLOSE LOANFILE.                                               
004720            IF WS-LOAN-COUNT = ZERO                                       
004730                MOVE ZERO TO WS-NEXT-LOAN-ID                              
004740            ELSE                                                          
004750                MOVE LT-LOAN-ID(WS-LOAN-COUNT) TO WS-NEXT-LOAN-ID         
004760            END-IF.                                                       
004770        1500-EXIT.                                                        
004780            EXIT.                                                         
004790*                                                                         
004800*READ ONE LOAN MASTER RECORD DIRECTLY INTO THE NEXT FREE                  
004810*TABLE SLOT - RECORDS ARE ALREADY IN ASCENDING KEY ORDER ON               
004820*FILE SINCE 3100-REWRITE-LOAN-RTN ONLY EVER APPENDS.                      
004830        1510-READ-OLDLOAN-RTN.                                            
004840            READ LOANFILE INTO WS-LOAN-ENTRY(WS-LOAN-COUNT + 1)           
004850                AT END                                                    
004860                    SET WS-OLDLOAN-EOF TO TRUE                            
004870                NOT AT END                                                
004880                    ADD 1 TO WS-LOAN-COUNT                                
004890            END-READ.                                                     
004900        1510-EXIT.                                                        
004910            EXIT.                                                         
004920*                                                                         
004930*----------------------------------------------------------               
004940*1600 - PRINT THE TWO REPORT TITLE LINES PLUS A BLANK LINE                
004950*AHEAD OF THE FIRST RESULT DETAIL LINE.                                   
004960*----------------------------------------------------------               
004970        1600-PRINT-HDR-RTN.                                               
004980            MOVE SPACES TO WS-PRINT-LINE.                                 
004990            MOVE "MABUHAY LENDING CORPORATION" TO WS-HDR-TITLE.           
005000            WRITE PRTOUT-REC FROM WS-PRINT-LINE                           
005010                AFTER ADVANCING C01.                                      
005020            MOVE SPACES TO WS-PRINT-LINE.                                 
005030            MOVE "LOAN REQUEST PROCESSING REPORT"                         
005040                TO WS-HDR-TITLE.                                          
005050            WRITE PRTOUT-REC FROM WS-PRINT-LINE.                          
005060            MOVE SPACES TO WS-PRINT-LINE.                                 
005070            WRITE PRTOUT-REC FROM WS-PRINT-LINE.                          
005080        1600-EXIT.                                                        
005090            EXIT.                                                         
005100*                                                                         
005110*----------------------------------------------------------               
005120*1700 - READ ONE LOAN-REQUEST TRANSACTION AND ROUTE IT                    
005130*----------------------------------------------------------               
005140        1700-READ-REQIN-RTN.                                              
005150            READ REQIN                                                    
005160                AT END                                                    
005170                    SET WS-REQIN-EOF TO TRUE                              
005180                NOT AT END                                                
005190*EVERY CARD READ COUNTS TOWARD WS-REQ-READ, WHETHER OR NOT                
005200*THE CUSTOMER TURNS OUT TO BE ON FILE.                                    
005210                    ADD 1 TO WS-REQ-READ                                  
005220*A ZERO-TENURE CARD IS REJECTED BEFORE THE CUSTOMER LOOKUP                
005230*EVEN RUNS - 2100-COMPUTE-EMI-RTN DIVIDES BY TENURE ON A                  
005240*ZERO-RATE LOAN, WHICH WOULD ABEND ON A ZERO DIVISOR                      
005250*(DP-0361).                                                               
005260                    IF RQ-TENURE = ZERO                                   
005270                      PERFORM 1750-BAD-TENURE-RTN THRU 1750-EXIT          
005280                    ELSE                                                  
005290                      PERFORM 1800-LOOKUP-CUST-RTN THRU 1800-EXIT         
005300*AN UNKNOWN CUSTOMER NEVER REACHES SCORING OR ELIGIBILITY -               
005310*IT IS REJECTED OUTRIGHT BY 1900 AND COUNTED THERE.                       
005320                      IF WS-FOUND-YES                                     
005330                          PERFORM 2000-PROCESS-REQ-RTN                    
005340                              THRU 2000-EXIT                              
005350                      ELSE                                                
005360                          PERFORM 1900-UNKNOWN-CUST-RTN                   
005370                              THRU 1900-EXIT                              
005380                      END-IF                                              
005390                    END-IF                                                
005400            END-READ.                                                     
005410        1700-EXIT.                                                        
005420            EXIT.                                                         
005430*                                                                         
005440*1750 - REJECT A ZERO-TENURE REQUEST CARD OUTRIGHT (DP-0361).             
005450*REUSES THE UNKNOWN-CUSTOMER LINE LAYOUT SINCE BOTH ARE                   
005460*PRE-ELIGIBILITY REJECTS WITH THE SAME LABEL/MESSAGE SHAPE.               
005470        1750-BAD-TENURE-RTN.                                              
005480            MOVE SPACES TO WS-UNKNOWN-LINE.                               
005490            MOVE "INVALID TENURE, ID:" TO WS-UK-LABEL.                    
005500            MOVE RQ-CUST-ID TO WS-UK-CUST-ID.                             
005510            MOVE "REQUEST REJECTED - TENURE MUST BE OVER ZERO"            
005520                TO WS-UK-MSG.                                             
005530            WRITE PRTOUT-REC FROM WS-UNKNOWN-LINE.                        
005540            ADD 1 TO WS-REQ-REJECTED.                                     
005550        1750-EXIT.                                                        
005560            EXIT.                                                         
005570*                                                                         
005580*1800 - BINARY SEARCH THE CUSTOMER TABLE FOR RQ-CUST-ID.                  
005590*WS-FOUND-SW COMES BACK 'N' IF THE TABLE IS EMPTY OR THE                  
005600*KEY IS NOT PRESENT - EITHER WAY THE CALLER TREATS IT AS                  
005610*AN UNKNOWN CUSTOMER.                                                     
005620        1800-LOOKUP-CUST-RTN.                                             
005630            SET WS-FOUND-SW TO 'N'.                                       
005640            IF WS-CUST-COUNT NOT = ZERO                                   
005650                SET CT-IDX TO 1                                           
005660                SEARCH ALL WS-CUST-ENTRY                                  
005670                    AT END                                                
005680                        CONTINUE                                          
005690                    WHEN CT-CUST-ID(CT-IDX) = RQ-CUST-ID                  
005700                        SET WS-FOUND-SW TO 'Y'                            
005710                END-SEARCH                                                
005720            END-IF.                                                       
005730        1800-EXIT.                                                        
005740            EXIT.                                                         
005750*                                                                         
005760*----------------------------------------------------------               
005770*1900 - PRINT THE UNKNOWN-CUSTOMER REJECT LINE AND COUNT IT               
005780*AS A REJECTED REQUEST FOR THE RUN TOTALS.  NO ELIGIBILITY                
005790*OR SCORING WORK IS DONE FOR A REQUEST THAT NEVER MATCHES                 
005800*A CUSTOMER RECORD.                                                       
005810*----------------------------------------------------------               
005820        1900-UNKNOWN-CUST-RTN.                                            
005830            MOVE SPACES TO WS-UNKNOWN-LINE.                               
005840            MOVE "UNKNOWN CUSTOMER ID:" TO WS-UK-LABEL.                   
005850            MOVE RQ-CUST-ID TO WS-UK-CUST-ID.                             
005860            MOVE "REQUEST REJECTED - CUSTOMER NOT ON FILE"                
005870                TO WS-UK-MSG.                                             
005880            WRITE PRTOUT-REC FROM WS-UNKNOWN-LINE.                        
005890            ADD 1 TO WS-REQ-REJECTED.                                     
005900        1900-EXIT.                                                        
005910            EXIT.                                                         
005920*                                                                         
005930*----------------------------------------------------------               
005940*2000 - RUN ELIGIBILITY, BOOK THE LOAN IF CALLED FOR, PRINT               
005950*THE RESULT LINE, AND ROLL THE RUN TOTALS                                 
005960*----------------------------------------------------------               
005970        2000-PROCESS-REQ-RTN.                                             
005980            PERFORM 2300-ELIGIBILITY-RTN THRU 2300-EXIT.                  
005990*A REQUEST-TYPE 'E' NEVER BOOKS A LOAN EVEN IF APPROVED - IT              
006000*IS AN ELIGIBILITY CHECK ONLY, PER THE PROGRAM'S HEADER NOTE.             
006010*A REJECTED 'C' ALSO SKIPS BOOKING - NOTHING GOES ON FILE                 
006020*UNLESS BOTH THE REQUEST TYPE AND THE DECISION SAY YES.                   
006030            IF RQ-CREATE-LOAN AND WS-ER-APPROVED                          
006040                PERFORM 2400-CREATE-LOAN-RTN THRU 2400-EXIT               
006050            END-IF.                                                       
006060            PERFORM 2500-WRITE-RESULT-RTN THRU 2500-EXIT.                 
006070            IF WS-ER-APPROVED                                             
006080                ADD 1 TO WS-REQ-APPROVED                                  
006090            ELSE                                                          
006100                ADD 1 TO WS-REQ-REJECTED                                  
006110            END-IF.                                                       
006120        2000-EXIT.                                                        
006130            EXIT.                                                         
006140*                                                                         
006150*----------------------------------------------------------               
006160*2100 - COMPUTE THE FIXED MONTHLY INSTALLMENT (EMI) FOR                   
006170*WS-CALC-PRIN AT WS-CALC-RATE OVER WS-CALC-TENURE MONTHS.                 
006180*STANDARD AMORTIZED-LOAN FORMULA; ZERO RATE IS A STRAIGHT                 
006190*DIVISION TO AVOID A ZERO-DENOMINATOR POWER TERM.                         
006200*----------------------------------------------------------               
006210        2100-COMPUTE-EMI-RTN.                                             
006220*A ZERO-INTEREST LOAN HAS NO RATE TERM TO RAISE TO A POWER -              
006230*PRINCIPAL SPREAD EVENLY OVER TENURE IS THE ONLY SENSIBLE EMI.            
006240            IF WS-CALC-RATE = ZERO                                        
006250                COMPUTE WS-CALC-EMI ROUNDED =                             
006260                    WS-CALC-PRIN / WS-CALC-TENURE                         
006270            ELSE                                                          
006280*ANNUAL PERCENTAGE RATE DOWN TO A MONTHLY DECIMAL RATE.                   
006290                COMPUTE WS-MONTHLY-RATE = WS-CALC-RATE / 1200             
006300                COMPUTE WS-ONE-PLUS-RATE = 1 + WS-MONTHLY-RATE            
006310*(1+R) RAISED TO THE TENURE - THE GROWTH FACTOR THE STANDARD              
006320*AMORTIZATION FORMULA NEEDS ON BOTH TOP AND BOTTOM.                       
006330                COMPUTE WS-POWER-TERM =                                   
006340                    WS-ONE-PLUS-RATE ** WS-CALC-TENURE                    
006350                COMPUTE WS-CALC-EMI ROUNDED =                             
006360                    (WS-CALC-PRIN * WS-MONTHLY-RATE *                     
006370                    WS-POWER-TERM) / (WS-POWER-TERM - 1)                  
006380            END-IF.                                                       
006390        2100-EXIT.                                                        
006400            EXIT.                                                         
006410*                                                                         
006420*----------------------------------------------------------               
006430*2200 - SCORE THE LOOKED-UP CUSTOMER (CT-IDX) 0 TO 100 FROM               
006440*THEIR LOAN HISTORY.  ALSO LEAVES WS-SC-ACTIVE-EMI-SUM SET                
006450*FOR THE DEBT-SERVICE CAP TEST IN 2300.                                   
006460*----------------------------------------------------------               
006470        2200-SCORE-CUST-RTN.                                              
006480            MOVE ZERO TO WS-SC-LOAN-COUNT WS-SC-TENURE-SUM                
006490                WS-SC-ONTIME-SUM WS-SC-CURYR-COUNT                        
006500                WS-SC-AMOUNT-SUM WS-SC-ACTIVE-AMT-SUM                     
006510                WS-SC-ACTIVE-EMI-SUM.                                     
006520            IF WS-LOAN-COUNT NOT = ZERO                                   
006530                PERFORM 2210-ACCUM-LOAN-RTN THRU 2210-EXIT                
006540                    VARYING LT-IDX FROM 1 BY 1                            
006550                    UNTIL LT-IDX > WS-LOAN-COUNT                          
006560            END-IF.                                                       
006570*A FIRST-TIME BORROWER GETS A NEUTRAL MIDPOINT SCORE - THERE              
006580*IS NO HISTORY YET TO SCORE EITHER FOR OR AGAINST THEM.                   
006590            IF WS-SC-LOAN-COUNT = ZERO                                    
006600                MOVE 50 TO WS-SCORE-RESULT                                
006610            ELSE                                                          
006620*ACTIVE BORROWING ALREADY OVER THE CUSTOMER'S LIMIT ZEROES                
006630*THE SCORE OUTRIGHT - NO COMPONENT CAN OUTWEIGH THIS.                     
006640                IF WS-SC-ACTIVE-AMT-SUM > CT-LIMIT(CT-IDX)                
006650                    MOVE ZERO TO WS-SCORE-RESULT                          
006660                ELSE                                                      
006670                    PERFORM 2220-COMPONENT1-RTN THRU 2220-EXIT            
006680                    PERFORM 2230-COMPONENT2-RTN THRU 2230-EXIT            
006690                    PERFORM 2240-COMPONENT3-RTN THRU 2240-EXIT            
006700                    PERFORM 2250-COMPONENT4-RTN THRU 2250-EXIT            
006710                    COMPUTE WS-SCORE-RESULT =                             
006720                        WS-SC-C1 + WS-SC-C2 + WS-SC-C3 + WS-SC-C4         
006730                    IF WS-SCORE-RESULT > 100                              
006740                        MOVE 100 TO WS-SCORE-RESULT                       
006750                    END-IF                                                
006760                END-IF                                                    
006770            END-IF.                                                       
006780        2200-EXIT.                                                        
006790            EXIT.                                                         
006800*                                                                         
006810*ACCUMULATE ONE LOAN'S FIGURES IF IT BELONGS TO CT-IDX - THIS             
006820*PARAGRAPH IS CALLED ONCE PER LOAN IN THE TABLE FOR EVERY                 
006830*REQUEST SCORED, SO A LOAN OF SOME OTHER CUSTOMER IS SKIPPED.             
006840        2210-ACCUM-LOAN-RTN.                                              
006850            IF LT-CUST-ID(LT-IDX) = CT-CUST-ID(CT-IDX)                    
006860                ADD 1 TO WS-SC-LOAN-COUNT                                 
006870                ADD LT-TENURE(LT-IDX) TO WS-SC-TENURE-SUM                 
006880                ADD LT-EMIS-OK(LT-IDX) TO WS-SC-ONTIME-SUM                
006890                ADD LT-AMOUNT(LT-IDX) TO WS-SC-AMOUNT-SUM                 
006900*YEAR-ONLY COMPARISON - DIVIDING OUT THE MONTH AND DAY IS                 
006910*ENOUGH TO TELL WHETHER THIS LOAN STARTED THIS CALENDAR YEAR.             
006920                COMPUTE WS-TEMP-CCYY =                                    
006930                    LT-START-DT(LT-IDX) / 10000                           
006940                IF WS-TEMP-CCYY = WS-PROC-CCYY-G                          
006950                    ADD 1 TO WS-SC-CURYR-COUNT                            
006960                END-IF                                                    
006970*STILL ACTIVE AS OF TODAY - ROLLS INTO THE DEBT-SERVICE SUMS              
006980*2300 CHECKS, SEPARATE FROM THE LIFETIME AMOUNT SUM ABOVE.                
006990                IF LT-END-DT(LT-IDX) >= WS-PROC-DATE-NUM                  
007000                    ADD LT-AMOUNT(LT-IDX) TO WS-SC-ACTIVE-AMT-SUM         
007010                    ADD LT-EMI(LT-IDX) TO WS-SC-ACTIVE-EMI-SUM            
007020                END-IF                                                    
007030            END-IF.                                                       
007040        2210-EXIT.                                                        
007050            EXIT.                                                         
007060*                                                                         
007070*2220-2250 SPLIT THE 100-POINT SCORE INTO FOUR COMPONENTS SO              
007080*EACH RULE CAN BE CHANGED ON ITS OWN WITHOUT DISTURBING THE               
007090*OTHERS - THIS IS THE SAME BREAKOUT STYLE MLC03 HAS USED                  
007100*SINCE THE SCORE WAS FIRST ADDED UNDER REQUEST DP-0141.                   
007110*COMPONENT 1 - ON-TIME PAYMENT RATIO, MAX 35, TRUNCATED.                  
007120        2220-COMPONENT1-RTN.                                              
007130            IF WS-SC-TENURE-SUM = ZERO                                    
007140                MOVE 25 TO WS-SC-C1                                       
007150            ELSE                                                          
007160                COMPUTE WS-SC-C1 =                                        
007170                    (WS-SC-ONTIME-SUM * 35) / WS-SC-TENURE-SUM            
007180            END-IF.                                                       
007190        2220-EXIT.                                                        
007200            EXIT.                                                         
007210*                                                                         
007220*COMPONENT 2 - NUMBER OF LOANS, MAX 20.                                   
007230        2230-COMPONENT2-RTN.                                              
007240            IF WS-SC-LOAN-COUNT >= 5                                      
007250                MOVE 20 TO WS-SC-C2                                       
007260            ELSE                                                          
007270                IF WS-SC-LOAN-COUNT >= 3                                  
007280                    MOVE 15 TO WS-SC-C2                                   
007290                ELSE                                                      
007300                    MOVE 10 TO WS-SC-C2                                   
007310                END-IF                                                    
007320            END-IF.                                                       
007330        2230-EXIT.                                                        
007340            EXIT.                                                         
007350*                                                                         
007360*COMPONENT 3 - CURRENT-YEAR ACTIVITY, MAX 20.                             
007370        2240-COMPONENT3-RTN.                                              
007380            IF WS-SC-CURYR-COUNT = 0                                      
007390                MOVE 20 TO WS-SC-C3                                       
007400            ELSE                                                          
007410                IF WS-SC-CURYR-COUNT <= 2                                 
007420                    MOVE 15 TO WS-SC-C3                                   
007430                ELSE                                                      
007440                    IF WS-SC-CURYR-COUNT <= 4                             
007450                        MOVE 10 TO WS-SC-C3                               
007460                    ELSE                                                  
007470                        MOVE 5 TO WS-SC-C3                                
007480                    END-IF                                                
007490                END-IF                                                    
007500            END-IF.                                                       
007510        2240-EXIT.                                                        
007520            EXIT.                                                         
007530*                                                                         
007540*COMPONENT 4 - APPROVED-VOLUME UTILIZATION, MAX 25.                       
007550        2250-COMPONENT4-RTN.                                              
007560            IF CT-LIMIT(CT-IDX) = ZERO                                    
007570                MOVE 15 TO WS-SC-C4                                       
007580            ELSE                                                          
007590                COMPUTE WS-SC-VOLUME-RATIO ROUNDED =                      
007600                    WS-SC-AMOUNT-SUM / CT-LIMIT(CT-IDX)                   
007610                IF WS-SC-VOLUME-RATIO <= 0.3                              
007620                    MOVE 25 TO WS-SC-C4                                   
007630                ELSE                                                      
007640                    IF WS-SC-VOLUME-RATIO <= 0.5                          
007650                        MOVE 20 TO WS-SC-C4                               
007660                    ELSE                                                  
007670                        IF WS-SC-VOLUME-RATIO <= 0.7                      
007680                            MOVE 15 TO WS-SC-C4                           
007690                        ELSE                                              
007700                            IF WS-SC-VOLUME-RATIO <= 1.0                  
007710                                MOVE 10 TO WS-SC-C4                       
007720                            ELSE                                          
007730                                MOVE 5 TO WS-SC-C4                        
007740                            END-IF                                        
007750                        END-IF                                            
007760                    END-IF                                                
007770                END-IF                                                    
007780            END-IF.                                                       
007790        2250-EXIT.                                                        
007800            EXIT.                                                         
007810*                                                                         
007820*----------------------------------------------------------               
007830*2300 - ELIGIBILITY: SCORE THE CUSTOMER, CHECK THE 50 PCT                 
007840*DEBT-SERVICE CAP AT THE REQUESTED RATE, THEN APPLY THE                   
007850*SCORE-BASED APPROVAL/RATE-CORRECTION SCHEDULE.                           
007860*----------------------------------------------------------               
007870        2300-ELIGIBILITY-RTN.                                             
007880            PERFORM 2200-SCORE-CUST-RTN THRU 2200-EXIT.                   
007890            MOVE RQ-AMOUNT TO WS-CALC-PRIN.                               
007900            MOVE RQ-RATE   TO WS-CALC-RATE.                               
007910            MOVE RQ-TENURE TO WS-CALC-TENURE.                             
007920            PERFORM 2100-COMPUTE-EMI-RTN THRU 2100-EXIT.                  
007930            COMPUTE WS-HALF-SALARY ROUNDED =                              
007940                CT-SALARY(CT-IDX) / 2.                                    
007950            MOVE 'N' TO WS-ER-APPROVED-SW.                                
007960            MOVE RQ-RATE      TO WS-ER-REQ-RATE.                          
007970            MOVE RQ-TENURE    TO WS-ER-TENURE.                            
007980            MOVE WS-CALC-RATE TO WS-ER-RATE.                              
007990            MOVE WS-CALC-EMI  TO WS-ER-EMI.                               
008000*DEBT-SERVICE CAP (REQUEST DP-0235) IS TESTED BEFORE THE                  
008010*SCORE - A CUSTOMER OVER THE CAP IS REJECTED REGARDLESS OF                
008020*HOW GOOD THEIR CREDIT SCORE IS.                                          
008030            IF (WS-SC-ACTIVE-EMI-SUM + WS-CALC-EMI)                       
008040                    > WS-HALF-SALARY                                      
008050                MOVE "TOTAL EMIS WOULD EXCEED 50 PCT OF SALARY"           
008060                    TO WS-ER-MSG                                          
008070            ELSE                                                          
008080*SCORE OVER 50 - APPROVED AT THE RATE AS REQUESTED, NO                    
008090*CORRECTION NEEDED.                                                       
008100                IF WS-SCORE-RESULT > 50                                   
008110                    SET WS-ER-APPROVED-SW TO 'Y'                          
008120                    MOVE "LOAN APPROVED" TO WS-ER-MSG                     
008130                ELSE                                                      
008140                    IF WS-SCORE-RESULT > 30                               
008150                        PERFORM 2310-TIER-RTN THRU 2310-EXIT              
008160                    ELSE                                                  
008170                        IF WS-SCORE-RESULT > 10                           
008180                            PERFORM 2320-TIER-RTN THRU 2320-EXIT          
008190                        ELSE                                              
008200                            PERFORM 2330-LOW-SCORE-RTN                    
008210                                THRU 2330-EXIT                            
008220                        END-IF                                            
008230                    END-IF                                                
008240                END-IF                                                    
008250            END-IF.                                                       
008260        2300-EXIT.                                                        
008270            EXIT.                                                         
008280*                                                                         
008290*2310/2320 ARE THE TWO MIDDLE-TIER RATE-CORRECTION RULES ADDED            
008300*UNDER REQUEST DP-0141 WHEN THE SCORE WAS FIRST INTRODUCED -              
008310*A CUSTOMER WHO ALREADY ASKED FOR A RATE AT OR ABOVE THE TIER             
008320*FLOOR IS APPROVED AS REQUESTED; ONE BELOW THE FLOOR IS                   
008330*APPROVED BUT BUMPED UP TO THE FLOOR AND RE-AMORTIZED.                    
008340*TIER 30-50: APPROVE AT REQUESTED RATE IF OVER 12 PERCENT,                
008350*ELSE CORRECT UP TO 12.00 PERCENT AND RECOMPUTE THE EMI.                  
008360        2310-TIER-RTN.                                                    
008370            IF WS-CALC-RATE > 12                                          
008380                SET WS-ER-APPROVED-SW TO 'Y'                              
008390                MOVE "LOAN APPROVED" TO WS-ER-MSG                         
008400            ELSE                                                          
008410                MOVE 12.00 TO WS-CALC-RATE                                
008420                PERFORM 2100-COMPUTE-EMI-RTN THRU 2100-EXIT               
008430                MOVE WS-CALC-RATE TO WS-ER-RATE                           
008440                MOVE WS-CALC-EMI  TO WS-ER-EMI                            
008450                SET WS-ER-APPROVED-SW TO 'Y'                              
008460                MOVE "LOAN APPROVED - RATE CORRECTED"                     
008470                    TO WS-ER-MSG                                          
008480            END-IF.                                                       
008490        2310-EXIT.                                                        
008500            EXIT.                                                         
008510*                                                                         
008520*TIER 10-30: SAME PATTERN, RATE FLOOR IS 16.00 PERCENT.                   
008530        2320-TIER-RTN.                                                    
008540            IF WS-CALC-RATE > 16                                          
008550                SET WS-ER-APPROVED-SW TO 'Y'                              
008560                MOVE "LOAN APPROVED" TO WS-ER-MSG                         
008570            ELSE                                                          
008580                MOVE 16.00 TO WS-CALC-RATE                                
008590                PERFORM 2100-COMPUTE-EMI-RTN THRU 2100-EXIT               
008600                MOVE WS-CALC-RATE TO WS-ER-RATE                           
008610                MOVE WS-CALC-EMI  TO WS-ER-EMI                            
008620                SET WS-ER-APPROVED-SW TO 'Y'                              
008630                MOVE "LOAN APPROVED - RATE CORRECTED"                     
008640                    TO WS-ER-MSG                                          
008650            END-IF.                                                       
008660        2320-EXIT.                                                        
008670            EXIT.                                                         
008680*                                                                         
008690*SCORE 10 OR BELOW - NOT APPROVED, EMI AT REQUESTED RATE                  
008700*STILL CARRIED FORWARD ON WS-ER-EMI FOR THE RESULT LINE.                  
008710        2330-LOW-SCORE-RTN.                                               
008720            MOVE "LOAN NOT APPROVED - LOW CREDIT SCORE"                   
008730                TO WS-ER-MSG.                                             
008740        2330-EXIT.                                                        
008750            EXIT.                                                         
008760*                                                                         
008770*----------------------------------------------------------               
008780*2400 - BOOK THE APPROVED LOAN: NEXT LOAN-ID, START = TODAY,              
008790*END = START PLUS TENURE MONTHS, INCREASE CUSTOMER DEBT.                  
008800*----------------------------------------------------------               
008810        2400-CREATE-LOAN-RTN.                                             
008820*NEW LOAN-ID IS ALWAYS ONE HIGHER THAN THE LAST ONE ISSUED,               
008830*WHETHER THAT CAME FROM THE MASTER AT LOAD TIME OR FROM AN                
008840*EARLIER BOOKING THIS SAME RUN (DP-0354).                                 
008850            ADD 1 TO WS-NEXT-LOAN-ID.                                     
008860            ADD 1 TO WS-LOAN-COUNT.                                       
008870            MOVE WS-NEXT-LOAN-ID  TO LT-LOAN-ID(WS-LOAN-COUNT).           
008880            MOVE RQ-CUST-ID       TO LT-CUST-ID(WS-LOAN-COUNT).           
008890            MOVE RQ-AMOUNT        TO LT-AMOUNT(WS-LOAN-COUNT).            
008900            MOVE RQ-TENURE        TO LT-TENURE(WS-LOAN-COUNT).            
008910*BOOKED RATE AND EMI COME FROM WS-ER-RATE/WS-ER-EMI, NOT THE              
008920*REQUEST CARD - THESE MAY HAVE BEEN CORRECTED BY 2310/2320.               
008930            MOVE WS-ER-RATE       TO LT-RATE(WS-LOAN-COUNT).              
008940            MOVE WS-ER-EMI        TO LT-EMI(WS-LOAN-COUNT).               
008950*A BRAND NEW LOAN HAS NO REPAYMENT HISTORY YET.                           
008960            MOVE ZERO             TO LT-EMIS-OK(WS-LOAN-COUNT).           
008970            MOVE WS-PROC-DATE-NUM TO LT-START-DT(WS-LOAN-COUNT).          
008980            PERFORM 2450-ADD-MONTHS-RTN THRU 2450-EXIT.                   
008990            MOVE WS-END-DATE-NUM  TO LT-END-DT(WS-LOAN-COUNT).            
009000*CUSTOMER'S OUTSTANDING DEBT AND THE RUN'S PRINCIPAL TOTAL                
009010*BOTH RISE BY THE FULL REQUESTED PRINCIPAL, NOT THE EMI.                  
009020            ADD RQ-AMOUNT TO CT-DEBT(CT-IDX).                             
009030            ADD RQ-AMOUNT TO WS-REQ-PRIN-TOT.                             
009040        2400-EXIT.                                                        
009050            EXIT.                                                         
009060*                                                                         
009070*ADD RQ-TENURE CALENDAR MONTHS TO THE PROCESSING DATE,                    
009080*KEEPING THE SAME DAY OF MONTH, VIA A REMAINDER DIVIDE                    
009090*(NO INTRINSIC FUNCTIONS - THIS IS THE SHOP'S USUAL WAY).                 
009100        2450-ADD-MONTHS-RTN.                                              
009110            COMPUTE WS-TOTAL-MONTHS =                                     
009120                WS-PROC-MM-G + RQ-TENURE - 1.                             
009130            DIVIDE WS-TOTAL-MONTHS BY 12                                  
009140                GIVING WS-YEARS-ADD REMAINDER WS-MONTH-REM.               
009150            COMPUTE WS-END-MM-G = WS-MONTH-REM + 1.                       
009160            COMPUTE WS-END-CCYY-G =                                       
009170                WS-PROC-CCYY-G + WS-YEARS-ADD.                            
009180            MOVE WS-PROC-DD-G TO WS-END-DD-G.                             
009190        2450-EXIT.                                                        
009200            EXIT.                                                         
009210*                                                                         
009220*----------------------------------------------------------               
009230*2500 - PRINT THE RESULT LINE.  A REJECTED CREATE-LOAN OR AN              
009240*ELIGIBILITY-ONLY REQUEST PRINTS LOAN-ID ZERO.                            
009250*----------------------------------------------------------               
009260        2500-WRITE-RESULT-RTN.                                            
009270            MOVE SPACES TO WS-RESULT-LINE.                                
009280            MOVE RQ-TYPE     TO WS-RS-TYPE.                               
009290            MOVE RQ-CUST-ID  TO WS-RS-CUST-ID.                            
009300*WS-NEXT-LOAN-ID IS ONLY MEANINGFUL RIGHT AFTER 2400 BOOKED               
009310*A LOAN - OTHERWISE THIS REQUEST NEVER GOT A LOAN-ID AT ALL.              
009320            IF RQ-CREATE-LOAN AND WS-ER-APPROVED                          
009330                MOVE WS-NEXT-LOAN-ID TO WS-RS-LOAN-ID                     
009340            ELSE                                                          
009350                MOVE ZERO TO WS-RS-LOAN-ID                                
009360            END-IF.                                                       
009370            MOVE RQ-AMOUNT      TO WS-RS-PRIN.                            
009380            MOVE WS-ER-REQ-RATE TO WS-RS-REQ-RATE.                        
009390            MOVE WS-ER-TENURE   TO WS-RS-TENURE.                          
009400            MOVE WS-ER-RATE     TO WS-RS-RATE.                            
009410            IF WS-ER-APPROVED                                             
009420                MOVE 'Y' TO WS-RS-APPROVED                                
009430            ELSE                                                          
009440                MOVE 'N' TO WS-RS-APPROVED                                
009450            END-IF.                                                       
009460            MOVE WS-ER-EMI      TO WS-RS-EMI.                             
009470            MOVE WS-ER-MSG      TO WS-RS-MSG.                             
009480            WRITE PRTOUT-REC FROM WS-RESULT-LINE.                         
009490        2500-EXIT.                                                        
009500            EXIT.                                                         
009510*                                                                         
009520*----------------------------------------------------------               
009530*2900 - PRINT REQUEST-BATCH RUN TOTALS                                    
009540*----------------------------------------------------------               
009550        2900-TOTALS-RTN.                                                  
009560*BLANK LINE SEPARATES THE LAST RESULT LINE FROM THE TOTALS.               
009570            MOVE SPACES TO WS-PRINT-LINE.                                 
009580            WRITE PRTOUT-REC FROM WS-PRINT-LINE.                          
009590            MOVE SPACES TO WS-TOT-LINE.                                   
009600            MOVE "LOAN REQUESTS" TO WS-TL-LABEL.                          
009610            MOVE WS-REQ-READ      TO WS-TL-READ.                          
009620            MOVE "RD "           TO WS-TL-RD-TAG.                         
009630            MOVE WS-REQ-APPROVED  TO WS-TL-APPROVED.                      
009640            MOVE "AP "           TO WS-TL-AP-TAG.                         
009650            MOVE WS-REQ-REJECTED  TO WS-TL-REJECTED.                      
009660            MOVE "RJ "           TO WS-TL-RJ-TAG.                         
009670            MOVE WS-REQ-PRIN-TOT  TO WS-TL-PRIN-TOT.                      
009680            WRITE PRTOUT-REC FROM WS-TOT-LINE.                            
009690        2900-EXIT.                                                        
009700            EXIT.                                                         
009710*                                                                         
009720*----------------------------------------------------------               
009730*3000 - REWRITE THE CUSTOMER MASTER (DEBT MAY HAVE CHANGED)               
009740*----------------------------------------------------------               
009750        3000-REWRITE-CUST-RTN.                                            
009760            OPEN OUTPUT CUSTFILE.                                         
009770            PERFORM 3010-WRITE-CUST-RTN THRU 3010-EXIT                    
009780                VARYING CT-IDX FROM 1 BY 1                                
009790                UNTIL CT-IDX > WS-CUST-COUNT.                             
009800            CLOSE CUSTFILE.                                               
009810        3000-EXIT.                                                        
009820            EXIT.                                                         
009830*                                                                         
009840*REWRITE ONE CUSTOMER MASTER ROW FROM THE TABLE - CALLED FOR              
009850*EVERY ROW LOADED AT 1010, WHETHER OR NOT ITS DEBT CHANGED,               
009860*SINCE THE WHOLE MASTER IS REWRITTEN FROM THE TABLE EACH RUN.             
009870        3010-WRITE-CUST-RTN.                                              
009880            MOVE CT-CUST-ID(CT-IDX) TO CM-CUST-ID.                        
009890            MOVE CT-FNAME(CT-IDX)   TO CM-FNAME.                          
009900            MOVE CT-LNAME(CT-IDX)   TO CM-LNAME.                          
009910            MOVE CT-AGE(CT-IDX)     TO CM-AGE.                            
009920            MOVE CT-PHONE(CT-IDX)   TO CM-PHONE.                          
009930            MOVE CT-SALARY(CT-IDX)  TO CM-SALARY.                         
009940            MOVE CT-LIMIT(CT-IDX)   TO CM-LIMIT.                          
009950*THE ONE FIELD THIS PROGRAM CAN ACTUALLY CHANGE - EVERYTHING              
009960*ELSE ABOVE IS COPIED BACK UNCHANGED FROM WHAT WAS LOADED.                
009970            MOVE CT-DEBT(CT-IDX)    TO CM-DEBT.                           
009980            WRITE CM-CUSTOMER-RECORD.                                     
009990        3010-EXIT.                                                        
010000            EXIT.                                                         
010010*                                                                         
010020*----------------------------------------------------------               
010030*3100 - REWRITE THE LOAN MASTER (NEW LOANS MAY HAVE BEEN                  
010040*APPENDED THIS RUN)                                                       
010050*----------------------------------------------------------               
010060        3100-REWRITE-LOAN-RTN.                                            
010070            OPEN OUTPUT LOANFILE.                                         
010080            PERFORM 3110-WRITE-LOAN-RTN THRU 3110-EXIT                    
010090                VARYING LT-IDX FROM 1 BY 1                                
010100                UNTIL LT-IDX > WS-LOAN-COUNT.                             
010110            CLOSE LOANFILE.                                               
010120        3100-EXIT.                                                        
010130            EXIT.                                                         
010140*                                                                         
010150*REWRITE ONE LOAN MASTER ROW - THE START/END DATES ARE HELD               
010160*IN THIS PROGRAM AS PACKED 8-DIGIT NUMBERS FOR DATE MATH BUT              
010170*GO OUT TO THE FILE AS THE SEPARATE CCYY/MM/DD GROUP FIELDS               
010180*THE MASTER RECORD LAYOUT USES, SO THEY ARE UNPACKED HERE                 
010190*THROUGH THE SAME REDEFINES 0100 USES ON THE WAY IN.                      
010200        3110-WRITE-LOAN-RTN.                                              
010210            MOVE LT-LOAN-ID(LT-IDX)  TO LM-LOAN-ID.                       
010220            MOVE LT-CUST-ID(LT-IDX)  TO LM-CUST-ID.                       
010230            MOVE LT-AMOUNT(LT-IDX)   TO LM-AMOUNT.                        
010240            MOVE LT-TENURE(LT-IDX)   TO LM-TENURE.                        
010250            MOVE LT-RATE(LT-IDX)     TO LM-RATE.                          
010260            MOVE LT-EMI(LT-IDX)      TO LM-EMI.                           
010270            MOVE LT-EMIS-OK(LT-IDX)  TO LM-EMIS-OK.                       
010280*BORROWS THE PROCESSING-DATE REDEFINES PURELY AS A SCRATCH                
010290*AREA HERE - THIS IS NOT TODAY'S DATE, IT IS THE LOAN'S OWN               
010300*START DATE BEING SPLIT INTO CCYY/MM/DD FOR THE MASTER.                   
010310            MOVE LT-START-DT(LT-IDX) TO WS-PROC-DATE-NUM.                 
010320            MOVE WS-PROC-CCYY-G      TO LM-START-CCYY.                    
010330            MOVE WS-PROC-MM-G        TO LM-START-MM.                      
010340            MOVE WS-PROC-DD-G        TO LM-START-DD.                      
010350            MOVE LT-END-DT(LT-IDX)   TO WS-END-DATE-NUM.                  
010360            MOVE WS-END-CCYY-G       TO LM-END-CCYY.                      
010370            MOVE WS-END-MM-G         TO LM-END-MM.                        
010380            MOVE WS-END-DD-G         TO LM-END-DD.                        
010390            WRITE LM-LOAN-RECORD.                                         
010400        3110-EXIT.                                                        
010410            EXIT.                                                         
